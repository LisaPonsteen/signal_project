000100******************************************************************
000200* PATSTATE  --  PER-PATIENT ROLLING ALERT-ENGINE STATE
000300*
000400* VTLALERT RESETS ONE OF THESE EVERY TIME THE PATIENT-ID CONTROL
000500* BREAK FIRES, THEN PASSES IT BY REFERENCE TO EACH STRATEGY
000600* SUBPROGRAM SO TREND, WINDOW AND LAST-VALUE TRACKING CARRIES
000700* FORWARD RECORD TO RECORD FOR THAT PATIENT ONLY.
000800*   TGD 03/99  ORIGINAL FOR THE ALERT-ENGINE REWRITE
000900*   RMC 07/99  ADDED SATURATION AND ECG WINDOW TABLES
001000*   RMC 08/99  ADDED PST-LAST-SYSTOLIC/SATURATION FOR COMBALRT
001050*   DLK 09/03/99  RESERVED TRAILING BYTE FOR FUTURE GROWTH
001100******************************************************************
001200 01  PATIENT-STATE-REC.
001300*    ---------------------------------------------------------
001400*    SYSTOLIC AND DIASTOLIC TREND TRACKING.  A TREND IS 3
001500*    CONSECUTIVE STEPS OF MORE THAN 10 UNITS IN ONE DIRECTION.
001600*    ---------------------------------------------------------
001700     05  PST-SYS-PREV-VALUE          PIC S9(07)V9(04).
001800     05  PST-SYS-TREND-DIR           PIC X(01).
001900         88  PST-SYS-TREND-UP           VALUE "U".
002000         88  PST-SYS-TREND-DOWN          VALUE "D".
002100         88  PST-SYS-TREND-NONE          VALUE " ".
002200     05  PST-SYS-TREND-CNT           PIC S9(03) COMP-3.
002300     05  PST-DIA-PREV-VALUE          PIC S9(07)V9(04).
002400     05  PST-DIA-TREND-DIR           PIC X(01).
002500         88  PST-DIA-TREND-UP           VALUE "U".
002600         88  PST-DIA-TREND-DOWN          VALUE "D".
002700         88  PST-DIA-TREND-NONE          VALUE " ".
002800     05  PST-DIA-TREND-CNT           PIC S9(03) COMP-3.
002900*    ---------------------------------------------------------
003000*    SATURATION SLIDING WINDOW -- 600000 MS WIDE.  EACH SLOT
003100*    HOLDS ONE READING'S TIMESTAMP AND VALUE UNTIL IT AGES OUT.
003200*    ---------------------------------------------------------
003300     05  PST-SAT-WINDOW-CNT          PIC 9(03) COMP.
003400     05  PST-SAT-WINDOW OCCURS 50 TIMES
003500             INDEXED BY PST-SAT-IDX.
003600         10  PST-SAT-WIN-TS           PIC 9(14).
003700         10  PST-SAT-WIN-VAL           PIC S9(07)V9(04).
003800     05  PST-SAT-WIN-VAL-R REDEFINES PST-SAT-WINDOW.
003900         10  PST-SAT-WIN-PAIR          PIC X(25)
004000                                       OCCURS 50 TIMES.
004100*    ---------------------------------------------------------
004200*    ECG 5-READING RUNNING AVERAGE.
004300*    ---------------------------------------------------------
004400     05  PST-ECG-WINDOW-CNT          PIC 9(01) COMP.
004500     05  PST-ECG-NEXT-SLOT           PIC 9(01) COMP.
004600     05  PST-ECG-WINDOW  PIC S9(07)V9(04)
004700             OCCURS 5 TIMES INDEXED BY PST-ECG-IDX.
004800     05  PST-ECG-RUNNING-AVG         PIC S9(07)V9(04).
004900*    ---------------------------------------------------------
005000*    COMBINED HYPOTENSIVE/HYPOXEMIA CHECK -- LAST SYSTOLIC AND
005100*    LAST SATURATION SEEN FOR THIS PATIENT, INITIALISED TO 100.
005200*    ---------------------------------------------------------
005300     05  PST-LAST-SYSTOLIC           PIC S9(07)V9(04).
005400     05  PST-LAST-SATURATION         PIC S9(07)V9(04).
005450     05  FILLER                      PIC X(01).
