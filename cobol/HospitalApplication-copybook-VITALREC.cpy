000100******************************************************************
000200* VITALREC  --  VITAL-SIGN MEASUREMENT / PATIENT RECORD-STORE REC
000300*
000400* ONE RECORD = ONE MEASUREMENT TAKEN OFF A PATIENT MONITOR.  THE
000500* SAME LAYOUT SERVES THREE PLACES:
000600*   - VITEDIT, THE EDITED WORK FILE VTLEDIT WRITES AND VTLSTOR
000700*     READS
000800*   - VITLSTOR, THE VSAM PATIENT RECORD STORE VTLSTOR MAINTAINS
000900*     AND VTLALERT BROWSES
001000*   - THE VSAM RECORD KEY ITSELF (STORE-KEY), WHICH IS WHY
001100*     PATIENT-ID/TIMESTAMP/REC-TYPE-CDE SIT TOGETHER UP FRONT --
001200*     ASCENDING KEY ORDER IS ALREADY PER-PATIENT, TIMESTAMP
001300*     ASCENDING ORDER, SO NO SEPARATE SORT STEP IS NEEDED ONCE A
001400*     RECORD IS IN THE STORE.
001500*   JS  04/12  ORIGINAL DALYEDIT/PATMSTR LAYOUT THIS ONE REPLACES
001600*   RMC 09/98  COLLAPSED PAT-ID/TIMESTAMP/TYPE INTO ONE VSAM KEY
001700*   TGD 02/99  ADDED REC-TYPE-CDE 88-LEVELS FOR THE STRATEGY CALLS
001800******************************************************************
001900 01  VITAL-STORE-REC.
002000     05  STORE-KEY.
002100         10  SK-PATIENT-ID           PIC 9(06).
002200         10  SK-TIMESTAMP            PIC 9(14).
002300         10  SK-REC-TYPE-CDE         PIC 9(01).
002400             88  SK-TYPE-SYSTOLIC       VALUE 1.
002500             88  SK-TYPE-DIASTOLIC      VALUE 2.
002600             88  SK-TYPE-SATURATION     VALUE 3.
002700             88  SK-TYPE-ECG            VALUE 4.
002800             88  SK-TYPE-ALERT          VALUE 5.
002900             88  SK-TYPE-VALID          VALUES ARE 1 2 3 4 5.
003000     05  SK-MEASUREMENT-VALUE        PIC S9(07)V9(04).
003100     05  SK-MEASURE-VALUE-X REDEFINES
003200         SK-MEASUREMENT-VALUE        PIC X(11).
003300     05  FILLER                      PIC X(08).
