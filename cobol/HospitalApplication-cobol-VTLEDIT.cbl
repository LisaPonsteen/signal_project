000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VTLEDIT.
000300 AUTHOR. TERRY G DUNN.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/18/99.
000600 DATE-COMPILED. 02/18/99.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE RAW VITAL-SIGN MEASUREMENT FEED
001300*          COMING OFF THE BEDSIDE MONITORS.  EACH LINE CARRIES
001400*          ONE READING IN THE FORM
001500*
001600*             PATIENT ID: N, TIMESTAMP: T, LABEL: X, DATA: V
001700*
001800*          THE PROGRAM STRIPS WHITESPACE, SPLITS THE FOUR
001900*          LABEL:VALUE PAIRS, EDITS THEM, AND WRITES A "GOOD"
002000*          VITAL-STORE-REC TO THE WORK FILE FOR VTLSTOR.  BAD
002100*          LINES GO TO THE REJECT LOG FOR THE WARD CLERKS.
002200*
002300******************************************************************
002400*CHANGE LOG.
002500*   TGD 02/18/99  ORIGINAL
002600*   RMC 04/02/99  ADDED THE "RESOLVED" DATA VALUE -- THESE LINES
002700*                 ARE DROPPED OUTRIGHT, NOT ROUTED TO THE REJECT
002800*                 LOG, SINCE THEY ARE NOT AN EDIT FAILURE
002900*   JS  08/11/99  WIDENED WS-RAW-LINE TO 120 BYTES -- A LONG
003000*                 RECORD-TYPE LABEL WAS GETTING TRUNCATED
003100*   TGD 11/09/99  Y2K REVIEW -- ACCEPT WS-DATE FROM DATE IS THE
003200*                 ONLY DATE FIELD AND IS SYSOUT-TRACE ONLY
003300*   RMC 02/14/00  CORRECTED 300-RESOLVE-DATA-VALUE TO COMPARE
003400*                 CASE-INSENSITIVE -- "Resolved" WAS SLIPPING
003500*                 THROUGH AS A NUMERIC EDIT FAILURE
003600*   DLK 02/21/00  WIDENED REJ-RAW-LINE TO MATCH THE 120-BYTE
003700*                 WS-RAW-LINE -- IT WAS STILL 80 BYTES FROM
003800*                 ORIGINAL CODING, CLIPPING THE TAIL OF ANY
003900*                 REJECTED LINE OVER 80 BYTES LONG
004000*   DLK 03/01/00  000-HOUSEKEEPING NOW FALLS INTO 1000-ABEND-RTN
004100*                 ON AN EMPTY MEASURE FILE -- SAME CHECK DALYEDIT
004200*                 MAKES ON ITS OWN INPUT FILE.  1000-ABEND-RTN
004300*                 WAS A DEAD PARAGRAPH BEFORE THIS, NOTHING EVER
004400*                 BRANCHED TO IT
004500******************************************************************
004600
004700         INPUT FILE              -   DDS0001.MEASURE
004800
004900         OUTPUT FILE PRODUCED    -   DDS0001.VITEDIT
005000
005100         REJECT LISTING          -   DDS0001.REJLOG
005200
005300         DUMP FILE               -   SYSOUT
005400
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SYSOUT
006500     ASSIGN TO UT-S-SYSOUT
006600       ORGANIZATION IS SEQUENTIAL.
006700
006800     SELECT MEASURE
006900     ASSIGN TO UT-S-MEASURE
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200
007300     SELECT VITEDIT
007400     ASSIGN TO UT-S-VITEDIT
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800     SELECT REJECT-LOG
007900     ASSIGN TO UT-S-REJLOG
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS OFCODE.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  SYSOUT
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 130 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS SYSOUT-REC.
009100 01  SYSOUT-REC  PIC X(130).
009200
009300****** ONE MONITOR READING PER LINE, FREE-FORM LABEL:VALUE TEXT
009400 FD  MEASURE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 120 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS MEASURE-REC.
010000 01  MEASURE-REC                    PIC X(120).
010100
010200****** ONE VITAL-STORE-REC PER READING THAT PASSED THE EDITS
010300 FD  VITEDIT
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 40 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS VITEDIT-REC.
010900 01  VITEDIT-REC                    PIC X(40).
011000
011100****** ONE LINE PER READING THAT FAILED AN EDIT
011200 FD  REJECT-LOG
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 160 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS REJECT-LOG-REC.
011800 01  REJECT-LOG-REC.
011900     05  REJ-MESSAGE                PIC X(39).
012000*    FULL WIDTH OF WS-RAW-LINE -- THE 08/11/99 WIDENING OF THE
012100*    WORKING-STORAGE COPY OF THE INPUT LINE DID NOT CARRY OVER
012200*    TO THIS FIELD, SO A REJECTED LINE OVER 80 BYTES LONG WAS
012300*    GETTING CLIPPED IN THE REJECT LOG.
012400     05  REJ-RAW-LINE                PIC X(120).
012500     05  FILLER                      PIC X(01).
012600
012700 WORKING-STORAGE SECTION.
012800
012900 01  FILE-STATUS-CODES.
013000     05  OFCODE                      PIC X(02).
013100         88  CODE-WRITE                 VALUE SPACES.
013200     05  FILLER                      PIC X(01).
013300
013400 COPY VITALREC.
013500
013600*    RAW LINE AND ITS WHITESPACE-STRIPPED COUNTERPART, EACH
013700*    REDEFINED AS A CHARACTER TABLE SO 200-STRIP-AND-SPLIT CAN
013800*    WALK THEM ONE BYTE AT A TIME.
013900 01  WS-RAW-LINE-GROUP.
014000     05  WS-RAW-LINE                 PIC X(120).
014100     05  FILLER                      PIC X(01).
014200 01  WS-RAW-CHAR-TABLE REDEFINES WS-RAW-LINE-GROUP.
014300     05  WS-RAW-CHAR OCCURS 120 TIMES
014400             INDEXED BY WS-RAW-IDX     PIC X(01).
014500
014600 01  WS-STRIPPED-LINE-GROUP.
014700     05  WS-STRIPPED-LINE             PIC X(120).
014800     05  FILLER                      PIC X(01).
014900 01  WS-STRIPPED-CHAR-TABLE REDEFINES WS-STRIPPED-LINE-GROUP.
015000     05  WS-STRIPPED-CHAR OCCURS 120 TIMES
015100             INDEXED BY WS-STRIP-IDX    PIC X(01).
015200
015300 01  WS-TOKEN-FIELDS.
015400     05  WS-TOKEN-1                  PIC X(30).
015500     05  WS-TOKEN-2                  PIC X(30).
015600     05  WS-TOKEN-3                  PIC X(30).
015700     05  WS-TOKEN-4                  PIC X(30).
015800     05  FILLER                      PIC X(01).
015900
016000 01  WS-PARSED-FIELDS.
016100     05  WS-PATIENT-ID-LBL           PIC X(10).
016200     05  WS-PATIENT-ID-TXT           PIC X(20).
016300     05  WS-TIMESTAMP-LBL            PIC X(10).
016400     05  WS-TIMESTAMP-TXT            PIC X(20).
016500     05  WS-LABEL-LBL                PIC X(10).
016600     05  WS-RECORD-TYPE-TXT          PIC X(20).
016700     05  WS-DATA-LBL                 PIC X(10).
016800     05  WS-DATA-TXT                 PIC X(20).
016900     05  FILLER                      PIC X(01).
017000
017100 01  WS-EDIT-FIELDS.
017200     05  WS-PATIENT-ID-NUM           PIC 9(06).
017300     05  WS-PATIENT-ID-NUM-X REDEFINES
017400         WS-PATIENT-ID-NUM            PIC X(06).
017500     05  WS-DATA-VALUE               PIC S9(07)V9(04).
017600     05  WS-REC-TYPE-CDE             PIC 9(01).
017700         88  WS-TYPE-VALID               VALUES 1 2 3 4 5.
017800     05  FILLER                      PIC X(01).
017900
018000 01  MISC-WS-FLDS.
018100     05  STR-LTH                     PIC 9(04) VALUE 0.
018200     05  TS-RETURN-CD                PIC 9(04) COMP VALUE 0.
018300     05  FILLER                      PIC X(01).
018400
018500 01  FLAGS-AND-SWITCHES.
018600     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
018700         88  NO-MORE-DATA                VALUE "N".
018800     05  ERROR-FOUND-SW              PIC X(01) VALUE "N".
018900         88  RECORD-ERROR-FOUND          VALUE "Y".
019000         88  VALID-RECORD                VALUE "N".
019100     05  DISCARD-LINE-SW             PIC X(01) VALUE "N".
019200         88  DISCARD-THIS-LINE           VALUE "Y".
019300     05  FILLER                      PIC X(01).
019400
019500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
019600     05  RECORDS-READ                PIC 9(07) COMP.
019700     05  RECORDS-WRITTEN             PIC 9(07) COMP.
019800     05  RECORDS-IN-ERROR            PIC 9(07) COMP.
019900     05  RECORDS-DISCARDED           PIC 9(07) COMP.
020000     05  FILLER                      PIC X(01).
020100
020200 01  WS-SYSOUT-REC.
020300     05  MSG                         PIC X(80).
020400     05  FILLER                      PIC X(01).
020500
020600 77  WS-DATE                         PIC 9(06).
020700
020800 COPY ABENDREC.
020900
021000 01  TS-CLEAN-REC.
021100     05  TS-RAW-INPUT                PIC X(15).
021200     05  TS-CLEAN-OUT                PIC 9(14).
021300     05  FILLER                      PIC X(01).
021400
021500 PROCEDURE DIVISION.
021600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021700     PERFORM 100-MAINLINE THRU 100-EXIT
021800             UNTIL NO-MORE-DATA.
021900     PERFORM 950-CLEANUP THRU 950-EXIT.
022000     MOVE +0 TO RETURN-CODE.
022100     GOBACK.
022200
022300 000-HOUSEKEEPING.
022400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022500     DISPLAY "******** BEGIN JOB VTLEDIT ********".
022600     ACCEPT  WS-DATE FROM DATE.
022700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
022800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022900     PERFORM 900-READ-MEASURE THRU 900-EXIT.
023000     IF NO-MORE-DATA
023100         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
023200         GO TO 1000-ABEND-RTN.
023300 000-EXIT.
023400     EXIT.
023500
023600 100-MAINLINE.
023700     MOVE "100-MAINLINE" TO PARA-NAME.
023800     MOVE "N" TO DISCARD-LINE-SW.
023900     PERFORM 200-STRIP-AND-SPLIT THRU 200-EXIT.
024000     PERFORM 250-EXTRACT-FIELDS THRU 250-EXIT.
024100
024200     IF NOT DISCARD-THIS-LINE
024300         PERFORM 300-RESOLVE-DATA-VALUE THRU 300-EXIT.
024400
024500     IF NOT DISCARD-THIS-LINE
024600         PERFORM 350-STRIP-TIMESTAMP THRU 350-EXIT
024700         PERFORM 400-FIELD-EDITS THRU 400-EXIT
024800         IF RECORD-ERROR-FOUND
024900             ADD 1 TO RECORDS-IN-ERROR
025000             PERFORM 710-WRITE-REJECT THRU 710-EXIT
025100         ELSE
025200             ADD 1 TO RECORDS-WRITTEN
025300             PERFORM 700-WRITE-VITEDIT THRU 700-EXIT
025400     ELSE
025500         ADD 1 TO RECORDS-DISCARDED.
025600
025700     PERFORM 900-READ-MEASURE THRU 900-EXIT.
025800 100-EXIT.
025900     EXIT.
026000
026100 200-STRIP-AND-SPLIT.
026200     MOVE "200-STRIP-AND-SPLIT" TO PARA-NAME.
026300     MOVE MEASURE-REC TO WS-RAW-LINE.
026400     MOVE SPACES TO WS-STRIPPED-LINE.
026500     SET WS-STRIP-IDX TO 1.
026600     PERFORM 210-STRIP-ONE-CHAR
026700         VARYING WS-RAW-IDX FROM 1 BY 1 UNTIL WS-RAW-IDX > 120.
026800
026900     UNSTRING WS-STRIPPED-LINE DELIMITED BY ","
027000         INTO WS-TOKEN-1 WS-TOKEN-2 WS-TOKEN-3 WS-TOKEN-4.
027100 200-EXIT.
027200     EXIT.
027300
027400 210-STRIP-ONE-CHAR.
027500     IF WS-RAW-CHAR(WS-RAW-IDX) NOT = SPACE
027600         MOVE WS-RAW-CHAR(WS-RAW-IDX) TO
027700             WS-STRIPPED-CHAR(WS-STRIP-IDX)
027800         SET WS-STRIP-IDX UP BY 1.
027900
028000 250-EXTRACT-FIELDS.
028100     MOVE "250-EXTRACT-FIELDS" TO PARA-NAME.
028200     UNSTRING WS-TOKEN-1 DELIMITED BY ":"
028300         INTO WS-PATIENT-ID-LBL WS-PATIENT-ID-TXT.
028400     UNSTRING WS-TOKEN-2 DELIMITED BY ":"
028500         INTO WS-TIMESTAMP-LBL WS-TIMESTAMP-TXT.
028600     UNSTRING WS-TOKEN-3 DELIMITED BY ":"
028700         INTO WS-LABEL-LBL WS-RECORD-TYPE-TXT.
028800     UNSTRING WS-TOKEN-4 DELIMITED BY ":"
028900         INTO WS-DATA-LBL WS-DATA-TXT.
029000
029100*    RECORD-TYPE IS MATCHED CASE-INSENSITIVE -- FOLD A WORKING
029200*    COPY TO UPPERCASE BEFORE COMPARING TO THE LITERALS.
029300     INSPECT WS-RECORD-TYPE-TXT
029400         CONVERTING
029500             "abcdefghijklmnopqrstuvwxyz"
029600         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
029700
029800     MOVE ZERO TO WS-REC-TYPE-CDE.
029900     IF WS-RECORD-TYPE-TXT = "SYSTOLICPRESSURE"
030000         MOVE 1 TO WS-REC-TYPE-CDE
030100     ELSE
030200     IF WS-RECORD-TYPE-TXT = "DIASTOLICPRESSURE"
030300         MOVE 2 TO WS-REC-TYPE-CDE
030400     ELSE
030500     IF WS-RECORD-TYPE-TXT = "SATURATION"
030600         MOVE 3 TO WS-REC-TYPE-CDE
030700     ELSE
030800     IF WS-RECORD-TYPE-TXT = "ECG"
030900         MOVE 4 TO WS-REC-TYPE-CDE
031000     ELSE
031100     IF WS-RECORD-TYPE-TXT = "ALERT"
031200         MOVE 5 TO WS-REC-TYPE-CDE.
031300 250-EXIT.
031400     EXIT.
031500
031600 300-RESOLVE-DATA-VALUE.
031700     MOVE "300-RESOLVE-DATA-VALUE" TO PARA-NAME.
031800*    AN "ALERT" LABEL CARRIES "RESOLVED" OR "TRIGGERED" IN THE
031900*    DATA FIELD INSTEAD OF A NUMBER.  RESOLVED LINES ARE DROPPED
032000*    OUTRIGHT -- THEY ARE NOT AN EDIT FAILURE.  TRIGGERED LINES
032100*    CARRY FORWARD WITH A ZERO MEASUREMENT VALUE.
032200     MOVE ZERO TO WS-DATA-VALUE.
032300     IF WS-REC-TYPE-CDE = 5
032400         INSPECT WS-DATA-TXT
032500             CONVERTING
032600                 "abcdefghijklmnopqrstuvwxyz"
032700             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
032800         IF WS-DATA-TXT = "RESOLVED"
032900             MOVE "Y" TO DISCARD-LINE-SW
033000         ELSE
033100             MOVE ZERO TO WS-DATA-VALUE
033200     ELSE
033300         IF WS-DATA-TXT IS NUMERIC
033400             MOVE WS-DATA-TXT TO WS-DATA-VALUE
033500         ELSE
033600             CONTINUE.
033700 300-EXIT.
033800     EXIT.
033900
034000 350-STRIP-TIMESTAMP.
034100     MOVE "350-STRIP-TIMESTAMP" TO PARA-NAME.
034200     MOVE SPACES TO TS-RAW-INPUT.
034300     MOVE WS-TIMESTAMP-TXT(1:15) TO TS-RAW-INPUT.
034400     CALL 'TSCLEAN' USING TS-CLEAN-REC, TS-RETURN-CD.
034500 350-EXIT.
034600     EXIT.
034700
034800 400-FIELD-EDITS.
034900     MOVE "400-FIELD-EDITS" TO PARA-NAME.
035000     MOVE "N" TO ERROR-FOUND-SW.
035100
035200     IF NOT WS-TYPE-VALID
035300        MOVE "*** RECORD TYPE NOT RECOGNIZED" TO REJ-MESSAGE
035400        MOVE "Y" TO ERROR-FOUND-SW
035500        GO TO 400-EXIT.
035600
035700     IF WS-REC-TYPE-CDE NOT = 5
035800        AND WS-DATA-TXT IS NOT NUMERIC
035900        MOVE "*** MEASUREMENT VALUE NOT NUMERIC" TO REJ-MESSAGE
036000        MOVE "Y" TO ERROR-FOUND-SW
036100        GO TO 400-EXIT.
036200
036300     IF WS-PATIENT-ID-TXT IS NOT NUMERIC
036400        MOVE "*** PATIENT ID NOT NUMERIC" TO REJ-MESSAGE
036500        MOVE "Y" TO ERROR-FOUND-SW
036600        GO TO 400-EXIT.
036700
036800     MOVE WS-PATIENT-ID-TXT TO WS-PATIENT-ID-NUM.
036900     IF WS-PATIENT-ID-NUM = ZERO
037000        MOVE "*** PATIENT ID NOT GREATER THAN ZERO" TO
037100            REJ-MESSAGE
037200        MOVE "Y" TO ERROR-FOUND-SW
037300        GO TO 400-EXIT.
037400
037500     IF TS-RETURN-CD NOT = ZERO
037600        MOVE "*** TIMESTAMP NOT NUMERIC" TO REJ-MESSAGE
037700        MOVE "Y" TO ERROR-FOUND-SW
037800        GO TO 400-EXIT.
037900
038000     IF TS-CLEAN-OUT = ZERO
038100        MOVE "*** TIMESTAMP NOT GREATER THAN ZERO" TO
038200            REJ-MESSAGE
038300        MOVE "Y" TO ERROR-FOUND-SW
038400        GO TO 400-EXIT.
038500 400-EXIT.
038600     EXIT.
038700
038800 700-WRITE-VITEDIT.
038900     MOVE "700-WRITE-VITEDIT" TO PARA-NAME.
039000     MOVE WS-PATIENT-ID-NUM     TO SK-PATIENT-ID.
039100     MOVE TS-CLEAN-OUT          TO SK-TIMESTAMP.
039200     MOVE WS-REC-TYPE-CDE       TO SK-REC-TYPE-CDE.
039300     MOVE WS-DATA-VALUE         TO SK-MEASUREMENT-VALUE.
039400     WRITE VITEDIT-REC FROM VITAL-STORE-REC.
039500 700-EXIT.
039600     EXIT.
039700
039800 710-WRITE-REJECT.
039900     MOVE "710-WRITE-REJECT" TO PARA-NAME.
040000     MOVE WS-RAW-LINE TO REJ-RAW-LINE.
040100     WRITE REJECT-LOG-REC.
040200 710-EXIT.
040300     EXIT.
040400
040500 800-OPEN-FILES.
040600     MOVE "800-OPEN-FILES" TO PARA-NAME.
040700     OPEN INPUT  MEASURE.
040800     OPEN OUTPUT VITEDIT.
040900     OPEN OUTPUT REJECT-LOG.
041000     OPEN OUTPUT SYSOUT.
041100 800-EXIT.
041200     EXIT.
041300
041400 900-READ-MEASURE.
041500     MOVE "900-READ-MEASURE" TO PARA-NAME.
041600     READ MEASURE INTO MEASURE-REC
041700         AT END
041800             MOVE "N" TO MORE-DATA-SW
041900         NOT AT END
042000             ADD 1 TO RECORDS-READ.
042100 900-EXIT.
042200     EXIT.
042300
042400 950-CLEANUP.
042500     MOVE "950-CLEANUP" TO PARA-NAME.
042600     MOVE SPACES TO WS-SYSOUT-REC.
042700     MOVE "VTLEDIT END OF JOB COUNTS FOLLOW" TO MSG.
042800     WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
042900     DISPLAY "RECORDS READ       = " RECORDS-READ.
043000     DISPLAY "RECORDS WRITTEN    = " RECORDS-WRITTEN.
043100     DISPLAY "RECORDS IN ERROR   = " RECORDS-IN-ERROR.
043200     DISPLAY "RECORDS DISCARDED  = " RECORDS-DISCARDED.
043300     CLOSE MEASURE VITEDIT REJECT-LOG SYSOUT.
043400 950-EXIT.
043500     EXIT.
043600
043700 1000-ABEND-RTN.
043800     MOVE "ABEND FORCED BY VTLEDIT" TO ABEND-REASON.
043900     DISPLAY "*** ABEND *** " PARA-NAME " " ABEND-REASON.
044000     DIVIDE ZERO-VAL INTO ONE-VAL.
