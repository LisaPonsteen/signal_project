000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ALFMTTXT.
000400 AUTHOR. TERRY G DUNN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/15/99.
000700 DATE-COMPILED. 03/15/99.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* ALFMTTXT -- ALERT CONDITION TEXT COMPOSER.
001100* VTLALERT CALLS THIS ONCE PER RAISED ALERT TO BUILD THE
001200* "CATEGORY -> FIELD=VALUE" TEXT THAT GOES INTO ALERT-OUT-REC.
001300* A VALUE-LOADED TABLE OF CATEGORY/FIELD LITERALS FOR THE FOUR
001400* MEASUREMENT TYPES KEEPS THE WORDING IN ONE PLACE INSTEAD OF
001500* SCATTERED ACROSS THE FOUR STRATEGY PROGRAMS.  THE COMBINED
001600* AND TRIGGERED CATEGORIES HAVE NO MEASUREMENT VALUE TO EDIT SO
001700* THEY ARE HANDLED DIRECTLY, NOT THROUGH THE TABLE.
001800*   TGD 03/15/99  ORIGINAL
001900*   RMC 07/26/99  ADDED WS-VALUE-SIGNED FORMATTING FOR NEGATIVE
002000*                 MEASUREMENT VALUES (SIGN WAS GETTING DROPPED)
002100*   JS  11/08/99  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM
002200*   DLK 02/16/00  WS-VALUE-SIGNED WAS A FIXED -9(07).9(04) EDIT --
002300*                 NO ZERO SUPPRESSION, SO THE REPORT LINE CARRIED
002400*                 THE FULL SEVEN-DIGIT PAD AND A SPARE SIGN
002500*                 POSITION (E.G. " 0000200.0000" INSTEAD OF
002600*                 "200.0000").  SWITCHED TO A FLOATING-MINUS
002700*                 EDIT SO THE SIGN SITS RIGHT AGAINST THE FIRST
002800*                 DIGIT, AND NOW STRIP THE LEADING BLANKS BEFORE
002900*                 STRINGING THE VALUE INTO THE CONDITION TEXT.
003000*   DLK 02/23/00  200-BUILD-CONDITION-TEXT WAS STRINGING
003100*                 WS-CAT-PREFIX AND WS-CAT-FIELD-NAME DELIMITED
003200*                 BY TWO SPACES -- "DiastolicPressure " ONLY HAS
003300*                 ONE TRAILING SPACE IN ITS 18-BYTE SLOT SO THE
003400*                 DELIMITER NEVER MATCHED AND THE WHOLE FIELD,
003500*                 STRAY SPACE INCLUDED, WENT INTO THE CONDITION
003600*                 TEXT AHEAD OF THE "=".  NOW TALLY THE TRAILING
003700*                 SPACES ON BOTH FIELDS AND STRING ONLY THE
003800*                 REAL TEXT, THE SAME WAY TSCLEAN SIZES A
003900*                 STRIPPED FIELD.
004000******************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 WORKING-STORAGE SECTION.
005300 01  WS-VALUE-EDIT-FIELDS.
005400     05  WS-VALUE-SIGNED             PIC -(07)9.9(04).
005500     05  WS-VALUE-SIGNED-X REDEFINES
005600         WS-VALUE-SIGNED              PIC X(13).
005700     05  WS-VALUE-TEXT               PIC X(13).
005800     05  WS-VALUE-LEAD-SP            PIC 9(02) COMP.
005900     05  WS-CAT-PREFIX-TRAIL         PIC 9(02) COMP.
006000     05  WS-CAT-PREFIX-LEN           PIC 9(02) COMP.
006100     05  WS-CAT-FIELD-TRAIL          PIC 9(02) COMP.
006200     05  WS-CAT-FIELD-LEN            PIC 9(02) COMP.
006300     05  FILLER                      PIC X(01).
006400
006500*    CATEGORY/FIELD LITERALS FOR REC-TYPE-CDE 1-4, LOADED AS A
006600*    FLAT VALUE RECORD THEN REDEFINED AS AN INDEXED TABLE --
006700*    SAME IDIOM THE EQUIPMENT SUITE USES FOR ITS CHARGE-CODE
006800*    TABLE, JUST SMALLER.
006900 01  WS-CATEGORY-VALUES.
007000     05  FILLER PIC X(39) VALUE
007100         "1BloodPressureAlert  SystolicPressure  ".
007200     05  FILLER PIC X(39) VALUE
007300         "2BloodPressureAlert  DiastolicPressure ".
007400     05  FILLER PIC X(39) VALUE
007500         "3BloodOxygenAlert    Saturation        ".
007600     05  FILLER PIC X(39) VALUE
007700         "4ECGAlert            ECG               ".
007800 01  WS-CATEGORY-TABLE-REC REDEFINES WS-CATEGORY-VALUES.
007900     05  WS-CAT-ENTRY OCCURS 4 TIMES INDEXED BY WS-CAT-IDX.
008000         10  WS-CAT-TYPE-CDE          PIC 9(01).
008100         10  WS-CAT-PREFIX            PIC X(20).
008200         10  WS-CAT-FIELD-NAME        PIC X(18).
008300
008400 LINKAGE SECTION.
008500 01  AFT-FORMAT-REC.
008600     05  AFT-REC-TYPE-CDE            PIC 9(01).
008700     05  AFT-MEASUREMENT-VALUE       PIC S9(07)V9(04).
008800     05  AFT-MEASUREMENT-VALUE-X REDEFINES
008900         AFT-MEASUREMENT-VALUE        PIC X(11).
009000     05  AFT-CONDITION-TEXT          PIC X(60).
009100     05  FILLER                      PIC X(01).
009200 01  AFT-RETURN-CD                   PIC 9(04) COMP.
009300
009400 PROCEDURE DIVISION USING AFT-FORMAT-REC, AFT-RETURN-CD.
009500 000-MAINLINE.
009600     MOVE ZERO TO AFT-RETURN-CD.
009700     MOVE SPACES TO AFT-CONDITION-TEXT.
009800
009900     IF AFT-REC-TYPE-CDE = 5
010000         MOVE "CombinedAlert -> Hypotensive Hypoxemia" TO
010100             AFT-CONDITION-TEXT
010200         GOBACK.
010300
010400     IF AFT-REC-TYPE-CDE = 6
010500         MOVE "triggered alert" TO AFT-CONDITION-TEXT
010600         GOBACK.
010700
010800     SET WS-CAT-IDX TO AFT-REC-TYPE-CDE.
010900     PERFORM 100-EDIT-MEASUREMENT-VALUE.
011000     PERFORM 200-BUILD-CONDITION-TEXT.
011100     GOBACK.
011200
011300 100-EDIT-MEASUREMENT-VALUE.
011400     MOVE AFT-MEASUREMENT-VALUE TO WS-VALUE-SIGNED.
011500     MOVE WS-VALUE-SIGNED TO WS-VALUE-TEXT.
011600     MOVE ZERO TO WS-VALUE-LEAD-SP.
011700*    THE FLOATING MINUS SIGN SITS RIGHT ON THE FIRST DIGIT (OR
011800*    ON THE TRAILING 9 IF THE VALUE IS ZERO) SO ANY SPACES STILL
011900*    IN THE FIELD ARE ALL OUT IN FRONT -- A PLAIN LEADING-SPACE
012000*    COUNT IS ALL IT TAKES TO FIND WHERE THE TEXT ACTUALLY STARTS.
012100     INSPECT WS-VALUE-TEXT TALLYING WS-VALUE-LEAD-SP
012200         FOR LEADING SPACE.
012300
012400 200-BUILD-CONDITION-TEXT.
012500     MOVE ZERO TO WS-CAT-PREFIX-TRAIL.
012600     MOVE ZERO TO WS-CAT-FIELD-TRAIL.
012700*    A "  " DELIMITER ONLY WORKS IF THE TABLE ENTRY HAS TWO
012800*    TRAILING SPACES TO FIND -- "DiastolicPressure" FILLS ITS
012900*    18-BYTE SLOT TO WITHIN ONE SPACE, SO TALLY THE REAL
013000*    TRAILING SPACES ON EACH FIELD AND STRING ONLY THAT MANY.
013100     INSPECT WS-CAT-PREFIX(WS-CAT-IDX) TALLYING
013200         WS-CAT-PREFIX-TRAIL FOR TRAILING SPACES.
013300     INSPECT WS-CAT-FIELD-NAME(WS-CAT-IDX) TALLYING
013400         WS-CAT-FIELD-TRAIL FOR TRAILING SPACES.
013500     COMPUTE WS-CAT-PREFIX-LEN = 20 - WS-CAT-PREFIX-TRAIL.
013600     COMPUTE WS-CAT-FIELD-LEN = 18 - WS-CAT-FIELD-TRAIL.
013700
013800     STRING WS-CAT-PREFIX(WS-CAT-IDX)(1:WS-CAT-PREFIX-LEN)
013900                                           DELIMITED BY SIZE
014000            " -> "                         DELIMITED BY SIZE
014100            WS-CAT-FIELD-NAME(WS-CAT-IDX)(1:WS-CAT-FIELD-LEN)
014200                                           DELIMITED BY SIZE
014300            "="                            DELIMITED BY SIZE
014400            WS-VALUE-TEXT(WS-VALUE-LEAD-SP + 1:)
014500                                           DELIMITED BY SIZE
014600       INTO AFT-CONDITION-TEXT.
