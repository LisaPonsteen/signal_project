000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TSCLEAN.
000400 AUTHOR. TERRY G DUNN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/02/99.
000700 DATE-COMPILED. 03/02/99.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* TSCLEAN STRIPS THE TRAILING "L" LIVE-FEED MARKER OFF A RAW
001100* MONITOR TIMESTAMP AND HANDS BACK A STRAIGHT 14-DIGIT VALUE.
001200* CALLED ONCE PER INPUT RECORD BY VTLEDIT'S FIELD EDITS.
001300*   TGD 03/02/99  ORIGINAL
001400*   RMC 07/14/99  REJECTS A RAW VALUE THAT IS ALL SPACES
001500*   JS  11/02/99  Y2K REVIEW -- NO DATE MATH IN HERE, NO CHANGE
001600*   DLK 02/25/00  200-TAKE-AS-IS WAS A FLAT MOVE OF THE FIRST 14
001700*                 BYTES WITH NO PADDING -- AN UNMARKED TIMESTAMP
001800*                 UNDER 14 DIGITS (THE NORMAL EPOCH-MILLISECOND
001900*                 WIDTH) LANDED WITH A TRAILING SPACE INSIDE
002000*                 WS-DIGITS-ONLY AND FAILED THE NUMERIC TEST,
002100*                 REJECTING A GOOD RECORD.  RIGHT-JUSTIFIED AND
002200*                 ZERO-FILLED IT THE SAME WAY
002300*                 100-STRIP-LIVE-MARKER ALREADY DOES.
002400******************************************************************
002500
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200
003300 DATA DIVISION.
003400 FILE SECTION.
003500
003600 WORKING-STORAGE SECTION.
003700 01  WS-WORK-FIELDS.
003800     05  WS-TRAIL-SPACES             PIC 9(02) COMP.
003900     05  WS-LAST-CHAR-POS            PIC 9(02) COMP.
004000     05  WS-LAST-CHAR                PIC X(01).
004100     05  WS-DIGITS-ONLY              PIC X(14).
004200     05  WS-DIGITS-NUM REDEFINES
004300         WS-DIGITS-ONLY               PIC 9(14).
004400     05  WS-CLEAN-TRACE               PIC 9(14).
004500     05  WS-CLEAN-TRACE-X REDEFINES
004600         WS-CLEAN-TRACE               PIC X(14).
004700     05  FILLER                      PIC X(01).
004800 01  WS-RAW-SAVE.
004900     05  WS-RAW-SAVE-FULL             PIC X(15).
005000     05  WS-MARKER-VIEW REDEFINES
005100         WS-RAW-SAVE-FULL.
005200         10  WS-MARKER-DIGITS         PIC X(14).
005300         10  WS-MARKER-FLAG           PIC X(01).
005400     05  FILLER                      PIC X(01).
005500
005600 LINKAGE SECTION.
005700 01  TS-CLEAN-REC.
005800     05  TS-RAW-INPUT                PIC X(15).
005900     05  TS-CLEAN-OUT                PIC 9(14).
006000     05  FILLER                      PIC X(01).
006100 01  TS-RETURN-CD                    PIC 9(04) COMP.
006200
006300 PROCEDURE DIVISION USING TS-CLEAN-REC, TS-RETURN-CD.
006400 000-MAINLINE.
006500     MOVE ZERO TO TS-RETURN-CD.
006600     MOVE ZERO TO TS-CLEAN-OUT.
006700     MOVE SPACES TO WS-DIGITS-ONLY.
006800     MOVE ZERO TO WS-TRAIL-SPACES.
006900     MOVE TS-RAW-INPUT TO WS-RAW-SAVE-FULL.
007000
007100     INSPECT TS-RAW-INPUT TALLYING WS-TRAIL-SPACES
007200         FOR TRAILING SPACES.
007300
007400     IF WS-TRAIL-SPACES = 15
007500         MOVE 9999 TO TS-RETURN-CD
007600         GOBACK.
007700
007800     COMPUTE WS-LAST-CHAR-POS = 15 - WS-TRAIL-SPACES.
007900     MOVE TS-RAW-INPUT(WS-LAST-CHAR-POS:1) TO WS-LAST-CHAR.
008000
008100     IF WS-LAST-CHAR = "L" OR WS-LAST-CHAR = "l"
008200         PERFORM 100-STRIP-LIVE-MARKER
008300     ELSE
008400         PERFORM 200-TAKE-AS-IS.
008500
008600     IF NOT WS-DIGITS-NUM NUMERIC
008700         MOVE 9999 TO TS-RETURN-CD
008800         GOBACK.
008900
009000     MOVE WS-DIGITS-NUM TO TS-CLEAN-OUT.
009100     MOVE TS-CLEAN-OUT TO WS-CLEAN-TRACE.
009200     DISPLAY "TSCLEAN CLEANED VALUE " WS-CLEAN-TRACE-X.
009300     GOBACK.
009400
009500 100-STRIP-LIVE-MARKER.
009600*    THE DIGITS RUN FROM POSITION 1 UP TO, BUT NOT INCLUDING,
009700*    THE "L" WE JUST FOUND -- RIGHT-JUSTIFY THEM INTO A 14-BYTE
009800*    FIELD SO A SHORT TIMESTAMP STILL EDITS AS NUMERIC.
009900     IF WS-MARKER-FLAG = "L" OR WS-MARKER-FLAG = "l"
010000         DISPLAY "TSCLEAN LIVE-FEED MARKER STRIPPED".
010100     SUBTRACT 1 FROM WS-LAST-CHAR-POS.
010200     MOVE SPACES TO WS-DIGITS-ONLY.
010300     IF WS-LAST-CHAR-POS > ZERO
010400         MOVE TS-RAW-INPUT(1:WS-LAST-CHAR-POS) TO
010500             WS-DIGITS-ONLY(15 - WS-LAST-CHAR-POS:
010600                 WS-LAST-CHAR-POS).
010700     INSPECT WS-DIGITS-ONLY CONVERTING " " TO "0".
010800
010900 200-TAKE-AS-IS.
011000*    NO "L" MARKER ON THIS ONE -- WS-LAST-CHAR-POS ALREADY
011100*    POINTS AT THE LAST DIGIT, SO RIGHT-JUSTIFY/ZERO-FILL THE
011200*    SAME WAY 100-STRIP-LIVE-MARKER DOES FOR A SHORT TIMESTAMP.
011300     MOVE SPACES TO WS-DIGITS-ONLY.
011400     IF WS-LAST-CHAR-POS > 14
011500         MOVE 14 TO WS-LAST-CHAR-POS.
011600     MOVE TS-RAW-INPUT(1:WS-LAST-CHAR-POS) TO
011700         WS-DIGITS-ONLY(15 - WS-LAST-CHAR-POS:
011800             WS-LAST-CHAR-POS).
011900     INSPECT WS-DIGITS-ONLY CONVERTING " " TO "0".
