000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ECGSTRAT.
000400 AUTHOR. TERRY G DUNN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/10/99.
000700 DATE-COMPILED. 03/10/99.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* ECGSTRAT -- ECG ALERT STRATEGY.
001100* KEEPS A RUNNING AVERAGE OVER THE LAST 5 ECG READINGS FOR THE
001200* PATIENT.  WHEN THE WINDOW IS FULL, ADDING THE CURRENT READING
001300* AND DROPPING THE OLDEST ONE UPDATES THE AVERAGE; IF THE
001400* CURRENT READING IS MORE THAN 30 AWAY FROM THE AVERAGE THAT
001500* RESULTS, AN ALERT IS RAISED.
001600*   TGD 03/10/99  ORIGINAL
001700*   RMC 07/22/99  COMPARE AGAINST THE AVERAGE AFTER THE CURRENT
001800*                 READING IS FOLDED IN, NOT BEFORE
001900*   JS  11/05/99  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM
002000*   DLK 02/14/00  200-RECOMPUTE-AVERAGE WAS RE-SUMMING THE WHOLE
002100*                 5-SLOT WINDOW EVERY CALL -- A TRUE AVERAGE, BUT
002200*                 NOT WHAT THE BEDSIDE MONITOR COMPUTES.  SWITCHED
002300*                 TO THE SAME ADD-VALUE-OVER-5/DROP-OLDEST-VALUE
002400*                 CARRY-FORWARD THE MONITOR USES SO BOTH SIDES
002500*                 TRIP THE 30-POINT CHECK THE SAME WAY.  DROPPED
002600*                 ROUNDED -- THE MONITOR SIDE DOES NOT ROUND
002700******************************************************************
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500
003600 DATA DIVISION.
003700 FILE SECTION.
003800
003900 WORKING-STORAGE SECTION.
004000 01  WS-WORK-FIELDS.
004100     05  WS-ABS-DIFF                 PIC S9(07)V9(04).
004200     05  WS-ABS-DIFF-X REDEFINES
004300         WS-ABS-DIFF                  PIC X(11).
004400     05  WS-AVG-TRACE                PIC S9(07)V9(04).
004500     05  WS-AVG-TRACE-X REDEFINES
004600         WS-AVG-TRACE                 PIC X(11).
004700     05  FILLER                      PIC X(01).
004800
004900 LINKAGE SECTION.
005000 01  ECG-ALERT-REC.
005100     05  ECG-CURR-VALUE              PIC S9(07)V9(04).
005200     05  ECG-CURR-VALUE-X REDEFINES
005300         ECG-CURR-VALUE               PIC X(11).
005400     05  ECG-ALERT-RAISED-SW         PIC X(01).
005500         88  ECG-ALERT-RAISED            VALUE "Y".
005600         88  ECG-ALERT-NOT-RAISED         VALUE "N".
005700     05  FILLER                      PIC X(01).
005800
005900 COPY PATSTATE.
006000
006100 01  ECG-RETURN-CD                   PIC 9(04) COMP.
006200
006300 PROCEDURE DIVISION USING ECG-ALERT-REC, PATIENT-STATE-REC,
006400         ECG-RETURN-CD.
006500 000-MAINLINE.
006600     MOVE ZERO TO ECG-RETURN-CD.
006700     SET ECG-ALERT-NOT-RAISED TO TRUE.
006800
006900     ADD 1 TO PST-ECG-NEXT-SLOT.
007000     IF PST-ECG-NEXT-SLOT > 5
007100         MOVE 1 TO PST-ECG-NEXT-SLOT.
007200*    THE SLOT THE NEXT-SLOT POINTER JUST ADVANCED TO IS THE ONE
007300*    THAT WILL RECEIVE THIS READING -- AS LONG AS THE WINDOW WAS
007400*    ALREADY FULL GOING IN, THAT SAME SLOT IS STILL HOLDING THE
007500*    OLDEST READING IN THE WINDOW UNTIL WE OVERWRITE IT BELOW.
007600     IF PST-ECG-WINDOW-CNT = 5
007700         PERFORM 200-RECOMPUTE-AVERAGE
007800     ELSE
007900         ADD 1 TO PST-ECG-WINDOW-CNT.
008000
008100     MOVE ECG-CURR-VALUE TO
008200         PST-ECG-WINDOW(PST-ECG-NEXT-SLOT).
008300
008400     GOBACK.
008500
008600 200-RECOMPUTE-AVERAGE.
008700*    MATCHES THE BEDSIDE MONITOR'S OWN CARRY-FORWARD EXACTLY --
008800*    ADD THIS READING'S SHARE OF THE AVERAGE IN, SUBTRACT THE
008900*    WHOLE OLDEST READING OUT.  IT IS NOT A TRUE RECOMPUTED
009000*    AVERAGE AND IS NOT SUPPOSED TO BE -- THE 30-POINT ALERT
009100*    CHECK HAS TO TRIP AT THE SAME READINGS THE MONITOR TRIPS AT.
009200     COMPUTE PST-ECG-RUNNING-AVG =
009300         PST-ECG-RUNNING-AVG + (ECG-CURR-VALUE / 5)
009400             - PST-ECG-WINDOW(PST-ECG-NEXT-SLOT).
009500
009600     COMPUTE WS-ABS-DIFF =
009700         ECG-CURR-VALUE - PST-ECG-RUNNING-AVG.
009800     IF WS-ABS-DIFF < ZERO
009900         COMPUTE WS-ABS-DIFF = ZERO - WS-ABS-DIFF.
010000
010100     IF WS-ABS-DIFF > 30
010200         SET ECG-ALERT-RAISED TO TRUE
010300         MOVE PST-ECG-RUNNING-AVG TO WS-AVG-TRACE
010400         DISPLAY "ECGSTRAT AVERAGE WAS " WS-AVG-TRACE-X.
