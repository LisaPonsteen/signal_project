000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VTLSTOR.
000300 AUTHOR. TERRY G DUNN.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/22/99.
000600 DATE-COMPILED. 02/22/99.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM TAKES THE EDITED READINGS VTLEDIT LEFT ON
001300*          DDS0001.VITEDIT AND FILES THEM ON THE VSAM VITAL-SIGN
001400*          STORE, KEYED BY PATIENT, TIMESTAMP, AND RECORD TYPE.
001500*          THE KEY IS BUILT SO THAT A PATIENT'S READINGS COME
001600*          BACK IN TIMESTAMP ORDER FOR FREE WHEN VTLALERT BROWSES
001700*          THE STORE -- NO SORT STEP IS NEEDED.
001800*
001900*          IF A READING WITH THE SAME KEY IS ALREADY ON FILE
002000*          (THE LIVE FEED RESENDS THE ODD READING AFTER A LINE
002100*          DROP) THE EXISTING RECORD IS REPLACED RATHER THAN
002200*          DUPLICATED.
002300*
002400******************************************************************
002500*CHANGE LOG.
002600*   TGD 02/22/99  ORIGINAL
002700*   RMC 05/03/99  ADDED THE REWRITE-ON-DUPLICATE-KEY LOGIC --
002800*                 MONITOR RETRANSMITS WERE BLOWING UP ON
002900*                 INVALID KEY AT THE ORIGINAL WRITE-ONLY LOGIC
003000*   JS  11/10/99  Y2K REVIEW -- STORE-KEY TIMESTAMP IS ALREADY
003100*                 14-DIGIT CENTURY-INCLUSIVE, NO CHANGE NEEDED
003200******************************************************************
003300
003400         INPUT FILE               -   DDS0001.VITEDIT
003500
003600         VSAM STORE UPDATED       -   VITLSTOR
003700
003800         DUMP FILE                -   SYSOUT
003900
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT
005000     ASSIGN TO UT-S-SYSOUT
005100       ORGANIZATION IS SEQUENTIAL.
005200
005300     SELECT VITEDIT
005400     ASSIGN TO UT-S-VITEDIT
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS OFCODE.
005700
005800     SELECT VITLSTOR
005900            ASSIGN       TO VITLSTOR
006000            ORGANIZATION IS INDEXED
006100            ACCESS MODE  IS RANDOM
006200            RECORD KEY   IS STORE-KEY
006300            FILE STATUS  IS VITLSTOR-STATUS.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  SYSOUT
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 130 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS SYSOUT-REC.
007300 01  SYSOUT-REC  PIC X(130).
007400
007500 FD  VITEDIT
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 40 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS VITEDIT-REC.
008100 01  VITEDIT-REC                    PIC X(40).
008200*    PEEKS AT THE REC-TYPE-CDE BYTE OF WHATEVER JUST CAME OFF
008300*    VITEDIT WITHOUT UNPACKING THE WHOLE KEY -- USED ONLY TO
008400*    TALLY THE BY-TYPE COUNTS FOR THE END-OF-JOB REPORT.
008500 01  VITEDIT-REC-TYPE-VIEW REDEFINES VITEDIT-REC.
008600     05  FILLER                      PIC X(20).
008700     05  VER-REC-TYPE-CDE            PIC 9(01).
008800     05  FILLER                      PIC X(19).
008900
009000 FD  VITLSTOR
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 40 CHARACTERS
009300     DATA RECORD IS VITLSTOR-REC.
009400 01  VITLSTOR-REC.
009500     05  STORE-KEY                   PIC X(21).
009600     05  FILLER                      PIC X(19).
009700*    SAME PEEK AS ABOVE, ON THE VSAM SIDE -- USED FOR THE
009800*    RETRANSMIT TRACE LINE IN 200-STORE-THE-READING.
009900 01  VITLSTOR-REC-TYPE-VIEW REDEFINES VITLSTOR-REC.
010000     05  FILLER                      PIC X(20).
010100     05  VLR-REC-TYPE-CDE            PIC 9(01).
010200     05  FILLER                      PIC X(19).
010300
010400 WORKING-STORAGE SECTION.
010500
010600 01  FILE-STATUS-CODES.
010700     05  OFCODE                      PIC X(02).
010800         88  CODE-WRITE                  VALUE SPACES.
010900     05  VITLSTOR-STATUS             PIC X(02).
011000         88  RECORD-FOUND                VALUE "00".
011100         88  RECORD-NOT-FOUND            VALUE "23".
011200     05  FILLER                      PIC X(01).
011300
011400 COPY VITALREC.
011500*    WS-INCOMING-STORE-KEY HOLDS THE KEY OF THE READING JUST
011600*    PULLED OFF VITEDIT WHILE VITAL-STORE-REC IS REUSED TO HOLD
011700*    WHATEVER READS BACK FROM VITLSTOR ON THE DUPLICATE-KEY
011800*    CHECK -- KEEPS THE TWO FROM STOMPING EACH OTHER.  THE SPLIT
011900*    VIEW BELOW IS FOR THE TRACE LINE IN 200-STORE-THE-READING.
012000 01  WS-INCOMING-STORE-KEY           PIC X(22).
012100 01  WS-INCOMING-KEY-SPLIT REDEFINES WS-INCOMING-STORE-KEY.
012200     05  WS-INCOMING-PATIENT-ID      PIC 9(06).
012300     05  WS-INCOMING-TIMESTAMP       PIC 9(14).
012400     05  WS-INCOMING-REC-TYPE-CDE    PIC 9(01).
012500     05  FILLER                      PIC X(01).
012600
012700 01  FLAGS-AND-SWITCHES.
012800     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
012900         88  NO-MORE-DATA                VALUE "N".
013000     05  DUPLICATE-KEY-SW            PIC X(01) VALUE "N".
013100         88  DUPLICATE-KEY-FOUND         VALUE "Y".
013200     05  FILLER                      PIC X(01).
013300
013400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
013500     05  RECORDS-READ                PIC 9(07) COMP.
013600     05  RECORDS-ADDED                PIC 9(07) COMP.
013700     05  RECORDS-REPLACED             PIC 9(07) COMP.
013800     05  WS-TYPE-SUB                 PIC 9(01) COMP.
013900     05  WS-TYPE-COUNTS OCCURS 5 TIMES
014000             INDEXED BY WS-TYPE-IDX     PIC 9(07) COMP.
014100     05  FILLER                      PIC X(01).
014200
014300 01  WS-SYSOUT-REC.
014400     05  MSG                         PIC X(80).
014500     05  FILLER                      PIC X(01).
014600
014700 77  WS-DATE                         PIC 9(06).
014800
014900 COPY ABENDREC.
015000
015100 PROCEDURE DIVISION.
015200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015300     PERFORM 100-MAINLINE THRU 100-EXIT
015400             UNTIL NO-MORE-DATA.
015500     PERFORM 950-CLEANUP THRU 950-EXIT.
015600     MOVE +0 TO RETURN-CODE.
015700     GOBACK.
015800
015900 000-HOUSEKEEPING.
016000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016100     DISPLAY "******** BEGIN JOB VTLSTOR ********".
016200     ACCEPT  WS-DATE FROM DATE.
016300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
016400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
016500     PERFORM 900-READ-VITEDIT THRU 900-EXIT.
016600 000-EXIT.
016700     EXIT.
016800
016900 100-MAINLINE.
017000     MOVE "100-MAINLINE" TO PARA-NAME.
017100     MOVE VITEDIT-REC TO VITAL-STORE-REC.
017200     MOVE STORE-KEY TO WS-INCOMING-STORE-KEY.
017300     PERFORM 200-STORE-THE-READING THRU 200-EXIT.
017400     PERFORM 900-READ-VITEDIT THRU 900-EXIT.
017500 100-EXIT.
017600     EXIT.
017700
017800*    INSERT-OR-REPLACE ON THE STORE-KEY -- A READ THAT FINDS THE
017900*    KEY MEANS THE MONITOR RESENT A READING, SO THE EXISTING
018000*    RECORD IS REWRITTEN RATHER THAN DUPLICATED.
018100 200-STORE-THE-READING.
018200     MOVE "200-STORE-THE-READING" TO PARA-NAME.
018300     MOVE "N" TO DUPLICATE-KEY-SW.
018400     MOVE WS-INCOMING-STORE-KEY TO STORE-KEY IN VITLSTOR-REC.
018500     READ VITLSTOR.
018600     IF RECORD-FOUND
018700         MOVE "Y" TO DUPLICATE-KEY-SW.
018800
018900     IF DUPLICATE-KEY-FOUND
019000         DISPLAY "RETRANSMIT FOR PATIENT " WS-INCOMING-PATIENT-ID
019100             " AT " WS-INCOMING-TIMESTAMP
019200             " TYPE " VLR-REC-TYPE-CDE
019300         MOVE VITAL-STORE-REC TO VITLSTOR-REC
019400         REWRITE VITLSTOR-REC
019500             INVALID KEY
019600                 MOVE "** PROBLEM REWRITING VITLSTOR" TO
019700                     ABEND-REASON
019800                 MOVE VITLSTOR-STATUS TO EXPECTED-VAL
019900                 GO TO 1000-ABEND-RTN
020000         END-REWRITE
020100         ADD 1 TO RECORDS-REPLACED
020200     ELSE
020300         MOVE VITAL-STORE-REC TO VITLSTOR-REC
020400         WRITE VITLSTOR-REC
020500             INVALID KEY
020600                 MOVE "** PROBLEM WRITING VITLSTOR" TO
020700                     ABEND-REASON
020800                 MOVE VITLSTOR-STATUS TO EXPECTED-VAL
020900                 GO TO 1000-ABEND-RTN
021000         END-WRITE
021100         ADD 1 TO RECORDS-ADDED.
021200 200-EXIT.
021300     EXIT.
021400
021500 800-OPEN-FILES.
021600     MOVE "800-OPEN-FILES" TO PARA-NAME.
021700     OPEN INPUT VITEDIT.
021800     OPEN I-O   VITLSTOR.
021900     OPEN OUTPUT SYSOUT.
022000 800-EXIT.
022100     EXIT.
022200
022300 900-READ-VITEDIT.
022400     MOVE "900-READ-VITEDIT" TO PARA-NAME.
022500     READ VITEDIT
022600         AT END
022700             MOVE "N" TO MORE-DATA-SW
022800         NOT AT END
022900             ADD 1 TO RECORDS-READ
023000             IF VER-REC-TYPE-CDE > 0 AND VER-REC-TYPE-CDE < 6
023100                 SET WS-TYPE-IDX TO VER-REC-TYPE-CDE
023200                 ADD 1 TO WS-TYPE-COUNTS(WS-TYPE-IDX).
023300 900-EXIT.
023400     EXIT.
023500
023600 950-CLEANUP.
023700     MOVE "950-CLEANUP" TO PARA-NAME.
023800     MOVE SPACES TO WS-SYSOUT-REC.
023900     MOVE "VTLSTOR END OF JOB COUNTS FOLLOW" TO MSG.
024000     WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
024100     DISPLAY "RECORDS READ       = " RECORDS-READ.
024200     DISPLAY "RECORDS ADDED      = " RECORDS-ADDED.
024300     DISPLAY "RECORDS REPLACED   = " RECORDS-REPLACED.
024400     DISPLAY "BY TYPE  1-2-3-4-5 = " WS-TYPE-COUNTS(1) " "
024500         WS-TYPE-COUNTS(2) " " WS-TYPE-COUNTS(3) " "
024600         WS-TYPE-COUNTS(4) " " WS-TYPE-COUNTS(5).
024700     CLOSE VITEDIT VITLSTOR SYSOUT.
024800 950-EXIT.
024900     EXIT.
025000
025100 1000-ABEND-RTN.
025200     MOVE "ABEND FORCED BY VTLSTOR" TO ABEND-REASON.
025300     DISPLAY "*** ABEND *** " PARA-NAME " " ABEND-REASON.
025400     DIVIDE ZERO-VAL INTO ONE-VAL.
