000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SATSTRAT.
000400 AUTHOR. TERRY G DUNN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/08/99.
000700 DATE-COMPILED. 03/08/99.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* SATSTRAT -- BLOOD OXYGEN SATURATION ALERT STRATEGY.
001100* KEEPS A ROLLING 600000-MILLISECOND WINDOW OF READINGS FOR THE
001200* PATIENT.  ALERTS WHEN THE CURRENT READING IS BELOW 92, OR WHEN
001300* A READING INSIDE THE WINDOW HAS DROPPED MORE THAN 5 POINTS
001400* FROM THE CURRENT ONE.  ALSO KEEPS PST-LAST-SATURATION CURRENT
001500* FOR COMBALRT.
001600*   TGD 03/08/99  ORIGINAL
001700*   RMC 07/22/99  AGE OUT THE WINDOW BEFORE ADDING THE NEW
001800*                 READING, NOT AFTER -- A STALE SLOT WAS
001900*                 TRIPPING THE DROP CHECK FALSELY
002000*   JS  11/05/99  Y2K REVIEW -- TIMESTAMPS ARE 14-DIGIT, NO CHANGE
002100******************************************************************
002200
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SOURCE-COMPUTER. IBM-390.
002600 OBJECT-COMPUTER. IBM-390.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900
003000 DATA DIVISION.
003100 FILE SECTION.
003200
003300 WORKING-STORAGE SECTION.
003400 01  WS-WORK-FIELDS.
003500     05  WS-WINDOW-WIDTH             PIC 9(06) COMP.
003600     05  WS-OLDEST-ALLOWED           PIC 9(14).
003700     05  WS-SAT-DROP                 PIC S9(07)V9(04).
003800     05  WS-SAT-DROP-X REDEFINES
003900         WS-SAT-DROP                  PIC X(11).
004000     05  WS-KEEP-CNT                 PIC 9(03) COMP.
004100     05  WS-SCAN-SUB                 PIC 9(03) COMP.
004200     05  WS-SHIFT-TABLE.
004300         10  WS-SHIFT-ENTRY OCCURS 50 TIMES.
004400             15  WS-SHIFT-TS          PIC 9(14).
004500             15  WS-SHIFT-VAL         PIC S9(07)V9(04).
004600     05  WS-SHIFT-TABLE-X REDEFINES
004700         WS-SHIFT-TABLE               PIC X(1250).
004800     05  FILLER                      PIC X(01).
004900
005000 LINKAGE SECTION.
005100 01  SAT-ALERT-REC.
005200     05  SAT-CURR-TIMESTAMP          PIC 9(14).
005300     05  SAT-CURR-VALUE              PIC S9(07)V9(04).
005400     05  SAT-CURR-VALUE-X REDEFINES
005500         SAT-CURR-VALUE               PIC X(11).
005600     05  SAT-ALERT-RAISED-SW         PIC X(01).
005700         88  SAT-ALERT-RAISED            VALUE "Y".
005800         88  SAT-ALERT-NOT-RAISED         VALUE "N".
005900     05  FILLER                      PIC X(01).
006000
006100 COPY PATSTATE.
006200
006300 01  SAT-RETURN-CD                   PIC 9(04) COMP.
006400
006500 PROCEDURE DIVISION USING SAT-ALERT-REC, PATIENT-STATE-REC,
006600         SAT-RETURN-CD.
006700 000-MAINLINE.
006800     MOVE ZERO TO SAT-RETURN-CD.
006900     SET SAT-ALERT-NOT-RAISED TO TRUE.
007000     MOVE 600000 TO WS-WINDOW-WIDTH.
007100
007200     IF SAT-CURR-TIMESTAMP > WS-WINDOW-WIDTH
007300         COMPUTE WS-OLDEST-ALLOWED =
007400             SAT-CURR-TIMESTAMP - WS-WINDOW-WIDTH
007500     ELSE
007600         MOVE ZERO TO WS-OLDEST-ALLOWED.
007700
007800     PERFORM 100-AGE-OUT-WINDOW.
007900     PERFORM 200-CHECK-DROP-IN-WINDOW.
008000     PERFORM 300-ADD-CURRENT-TO-WINDOW.
008100
008200     IF SAT-CURR-VALUE < 92
008300         SET SAT-ALERT-RAISED TO TRUE.
008400
008500     MOVE SAT-CURR-VALUE TO PST-LAST-SATURATION.
008600     GOBACK.
008700
008800 100-AGE-OUT-WINDOW.
008900*    SLIDE SURVIVING ENTRIES DOWN TO THE FRONT OF THE TABLE AND
009000*    RECOUNT -- THIS IS THE SAME SHIFT-AND-RECOUNT THE BILLING
009100*    SUITE USES ON ITS DAILY-CHARGES CARRY-FORWARD TABLE.
009200     MOVE ZERO TO WS-KEEP-CNT.
009300     PERFORM 110-KEEP-IF-IN-WINDOW
009400         VARYING WS-SCAN-SUB FROM 1 BY 1
009500         UNTIL WS-SCAN-SUB > PST-SAT-WINDOW-CNT.
009600
009700     MOVE WS-KEEP-CNT TO PST-SAT-WINDOW-CNT.
009800     PERFORM 120-COPY-BACK-ENTRY
009900         VARYING WS-SCAN-SUB FROM 1 BY 1
010000         UNTIL WS-SCAN-SUB > WS-KEEP-CNT.
010100
010200 110-KEEP-IF-IN-WINDOW.
010300     IF PST-SAT-WIN-TS(WS-SCAN-SUB) >= WS-OLDEST-ALLOWED
010400         ADD 1 TO WS-KEEP-CNT
010500         MOVE PST-SAT-WIN-TS(WS-SCAN-SUB) TO
010600             WS-SHIFT-TS(WS-KEEP-CNT)
010700         MOVE PST-SAT-WIN-VAL(WS-SCAN-SUB) TO
010800             WS-SHIFT-VAL(WS-KEEP-CNT).
010900
011000 120-COPY-BACK-ENTRY.
011100     MOVE WS-SHIFT-TS(WS-SCAN-SUB) TO
011200         PST-SAT-WIN-TS(WS-SCAN-SUB).
011300     MOVE WS-SHIFT-VAL(WS-SCAN-SUB) TO
011400         PST-SAT-WIN-VAL(WS-SCAN-SUB).
011500
011600*    ONLY THE OLDEST SURVIVING ENTRY IS COMPARED -- 100-AGE-OUT-
011700*    WINDOW ALREADY LEFT THE WINDOW IN ASCENDING TIMESTAMP ORDER
011800*    SO THE OLDEST ONE IS ALWAYS AT SUBSCRIPT 1.
011900 200-CHECK-DROP-IN-WINDOW.
012000     IF PST-SAT-WINDOW-CNT > ZERO
012100         PERFORM 210-CHECK-OLDEST-ENTRY.
012200
012300 210-CHECK-OLDEST-ENTRY.
012400     COMPUTE WS-SAT-DROP =
012500         PST-SAT-WIN-VAL(1) - SAT-CURR-VALUE.
012600     IF WS-SAT-DROP > 5
012700         SET SAT-ALERT-RAISED TO TRUE
012800         DISPLAY "SATSTRAT RAPID DROP OF " WS-SAT-DROP-X.
012900
013000 300-ADD-CURRENT-TO-WINDOW.
013100     IF PST-SAT-WINDOW-CNT < 50
013200         ADD 1 TO PST-SAT-WINDOW-CNT
013300         MOVE SAT-CURR-TIMESTAMP TO
013400             PST-SAT-WIN-TS(PST-SAT-WINDOW-CNT)
013500         MOVE SAT-CURR-VALUE TO
013600             PST-SAT-WIN-VAL(PST-SAT-WINDOW-CNT).
