000100******************************************************************
000200* ALERTREC  --  ALERT-REPORT OUTPUT RECORD AND PRINT LINE
000300*
000400* VTLALERT WRITES ONE ALERT-OUT-REC PER CONDITION RAISED AS IT
000500* WALKS A PATIENT'S STORED HISTORY, AND ALSO FORMATS THE SAME
000600* CONTENT ONTO THE PRINTED ALERT-REPORT FOR THE WARD CLERKS.
000700*   TGD 02/99  ORIGINAL, SPLIT OFF PATLIST'S PRINT-LINE LAYOUT
000800*   RMC 07/99  ADDED ALT-CONDITION-X REDEFINES FOR THE Y2K REVIEW
000900******************************************************************
001000 01  ALERT-OUT-REC.
001100     05  ALT-PATIENT-ID              PIC 9(06).
001200     05  FILLER                      PIC X(01).
001300     05  ALT-CONDITION                PIC X(60).
001400     05  ALT-CONDITION-X REDEFINES
001500         ALT-CONDITION                PIC X(60).
001600     05  FILLER                      PIC X(01).
001700     05  ALT-TIMESTAMP               PIC 9(14).
001800     05  FILLER                      PIC X(04).
001900
002000******************************************************************
002100* PRINT LINE FOR THE ALERT-REPORT SYSOUT.  CARRIES THE SAME DATA
002200* AS ALERT-OUT-REC PLUS SPACING FOR A 132-COLUMN LISTING.
002300******************************************************************
002400 01  ALERT-PRINT-LINE.
002500     05  APL-CARRIAGE-CTL            PIC X(01).
002600     05  APL-PATIENT-ID              PIC 9(06).
002700     05  FILLER                      PIC X(03).
002800     05  APL-TIMESTAMP               PIC 9(14).
002900     05  FILLER                      PIC X(03).
003000     05  APL-CONDITION               PIC X(60).
003100     05  FILLER                      PIC X(45).
