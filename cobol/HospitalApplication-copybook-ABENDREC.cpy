000100******************************************************************
000200* ABENDREC  --  STANDARD SYSOUT DUMP/ABEND RECORD
000300* EVERY VITALS JOB STEP MOVES ITS FAILING PARAGRAPH NAME AND A
000400* ONE-LINE REASON IN HERE BEFORE WRITING IT TO SYSOUT.  KEPT
000500* GENERIC ON PURPOSE SO THE SAME COPYBOOK SERVES ALL THREE STEPS.
000600*   JS  02/09  ORIGINAL FOR THE DAILY-CHARGES SUITE
000700*   RMC 11/97  WIDENED EXPECTED-VAL/ACTUAL-VAL TO 9 BYTES
000800*   TGD 03/99  ADDED ABEND-DATE FOR THE OPERATOR LOG
000900******************************************************************
001000 01  ABEND-REC.
001100     05  ABEND-DATE                  PIC X(06).
001200     05  FILLER                      PIC X(01).
001300     05  PARA-NAME                   PIC X(32).
001400     05  FILLER                      PIC X(01).
001500     05  ABEND-REASON                PIC X(40).
001600     05  FILLER                      PIC X(01).
001700     05  EXPECTED-VAL                PIC X(09).
001800     05  FILLER                      PIC X(01).
001900     05  ACTUAL-VAL                  PIC X(09).
002000     05  FILLER                      PIC X(02).
002100*    THE ABEND RTN IN EVERY STEP FORCES A DIVIDE-BY-ZERO TO DROP A
002200*    SYSTEM DUMP AFTER THE REASON IS LOGGED ABOVE -- ZERO-VAL AND
002300*    ONE-VAL RIDE ALONG IN THIS COPYBOOK SO THE CALLING PROGRAM
002400*    NEVER HAS TO DECLARE THEM ITSELF.
002500 01  ZERO-VAL                        PIC 9(01) COMP VALUE ZERO.
002600 01  ONE-VAL                         PIC 9(01) COMP VALUE 1.
