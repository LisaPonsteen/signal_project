000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  COMBALRT.
000400 AUTHOR. TERRY G DUNN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/12/99.
000700 DATE-COMPILED. 03/12/99.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* COMBALRT -- COMBINED HYPOTENSIVE/HYPOXEMIA ALERT STRATEGY.
001100* CALLED BY VTLALERT RIGHT AFTER EVERY SYSTOLIC READING IS
001200* PROCESSED.  LOOKS AT THE TWO STATE FIELDS SYSTPRES AND
001300* SATSTRAT KEEP CURRENT -- PST-LAST-SYSTOLIC AND
001400* PST-LAST-SATURATION -- AND RAISES ONE ALERT WHEN BOTH ARE
001500* LOW AT THE SAME TIME.  DOES NO WINDOW OR TREND WORK OF ITS
001600* OWN.
001700*   TGD 03/12/99  ORIGINAL
001800*   RMC 07/23/99  CONFIRMED PST-LAST-SYSTOLIC/SATURATION START
001900*                 AT 100 SO A PATIENT WITH NO PRIOR READING OF
002000*                 EITHER KIND NEVER FALSELY COMBINES
002100*   JS  11/05/99  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM
002200******************************************************************
002300
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-390.
002700 OBJECT-COMPUTER. IBM-390.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000
003100 DATA DIVISION.
003200 FILE SECTION.
003300
003400 WORKING-STORAGE SECTION.
003500 01  WS-WORK-FIELDS.
003600     05  WS-SPARE-FLAG               PIC X(01).
003700         88  WS-SPARE-FLAG-ON            VALUE "Y".
003800     05  WS-SYS-TRACE                PIC S9(07)V9(04).
003900     05  WS-SYS-TRACE-X REDEFINES
004000         WS-SYS-TRACE                 PIC X(11).
004100     05  WS-SAT-TRACE                PIC S9(07)V9(04).
004200     05  WS-SAT-TRACE-X REDEFINES
004300         WS-SAT-TRACE                 PIC X(11).
004400     05  FILLER                      PIC X(01).
004500 01  WS-TRACE-PAIR.
004600     05  WS-SYS-MARGIN                PIC S9(07)V9(04).
004700     05  WS-SAT-MARGIN                PIC S9(07)V9(04).
004800     05  FILLER                       PIC X(01).
004900 01  WS-TRACE-PAIR-X REDEFINES
005000     WS-TRACE-PAIR                    PIC X(23).
005100
005200 LINKAGE SECTION.
005300 01  COMB-ALERT-REC.
005400     05  COMB-ALERT-RAISED-SW        PIC X(01).
005500         88  COMB-ALERT-RAISED           VALUE "Y".
005600         88  COMB-ALERT-NOT-RAISED        VALUE "N".
005700     05  FILLER                      PIC X(01).
005800
005900 COPY PATSTATE.
006000
006100 01  COMB-RETURN-CD                  PIC 9(04) COMP.
006200
006300 PROCEDURE DIVISION USING COMB-ALERT-REC, PATIENT-STATE-REC,
006400         COMB-RETURN-CD.
006500 000-MAINLINE.
006600     MOVE ZERO TO COMB-RETURN-CD.
006700     SET COMB-ALERT-NOT-RAISED TO TRUE.
006800
006900     IF PST-LAST-SYSTOLIC < 90 AND PST-LAST-SATURATION < 92
007000         SET COMB-ALERT-RAISED TO TRUE
007100         MOVE PST-LAST-SYSTOLIC TO WS-SYS-TRACE
007200         MOVE PST-LAST-SATURATION TO WS-SAT-TRACE
007300         COMPUTE WS-SYS-MARGIN = 90 - PST-LAST-SYSTOLIC
007400         COMPUTE WS-SAT-MARGIN = 92 - PST-LAST-SATURATION
007500         DISPLAY "COMBALRT SYSTOLIC WAS " WS-SYS-TRACE-X
007600         DISPLAY "COMBALRT SATURATION WAS " WS-SAT-TRACE-X
007700         DISPLAY "COMBALRT MARGIN PAIR " WS-TRACE-PAIR-X.
007800
007900     GOBACK.
