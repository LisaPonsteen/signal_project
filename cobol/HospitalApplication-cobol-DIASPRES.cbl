000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DIASPRES.
000400 AUTHOR. TERRY G DUNN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/04/99.
000700 DATE-COMPILED. 03/04/99.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* DIASPRES -- DIASTOLIC BLOOD PRESSURE ALERT STRATEGY.
001100* SAME TREND SHAPE AS SYSTPRES BUT WATCHES THE DIASTOLIC READING
001200* AND ITS OWN CRITICAL BAND, 60-120.  CALLED BY VTLALERT ONCE
001300* PER DIASTOLIC READING.
001400*   TGD 03/04/99  ORIGINAL
001500*   RMC 07/20/99  SEPARATED THE CRITICAL CHECK FROM THE TREND
001600*                 CHECK -- EITHER ONE ALONE NOW RAISES THE ALERT  TGD0720
001700*   JS  11/05/99  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM
001800******************************************************************
001900
002000 ENVIRONMENT DIVISION.
002100 CONFIGURATION SECTION.
002200 SOURCE-COMPUTER. IBM-390.
002300 OBJECT-COMPUTER. IBM-390.
002400 SPECIAL-NAMES.
002500     C01 IS TOP-OF-FORM.
002600
002700 DATA DIVISION.
002800 FILE SECTION.
002900
003000 WORKING-STORAGE SECTION.
003100 01  WS-WORK-FIELDS.
003200     05  WS-STEP-DIFF                PIC S9(07)V9(04).
003300     05  WS-STEP-DIFF-X REDEFINES
003400         WS-STEP-DIFF                 PIC X(11).
003500     05  WS-FIRST-READING-SW         PIC X(01).
003600         88  WS-FIRST-READING           VALUE "Y".
003700     05  WS-PREV-TRACE               PIC S9(07)V9(04).
003800     05  WS-PREV-TRACE-X REDEFINES
003900         WS-PREV-TRACE                PIC X(11).
004000     05  FILLER                      PIC X(01).
004100
004200 LINKAGE SECTION.
004300 01  DIA-ALERT-REC.
004400     05  DIA-CURR-VALUE              PIC S9(07)V9(04).
004500     05  DIA-CURR-VALUE-X REDEFINES
004600         DIA-CURR-VALUE               PIC X(11).
004700     05  DIA-ALERT-RAISED-SW         PIC X(01).
004800         88  DIA-ALERT-RAISED            VALUE "Y".
004900         88  DIA-ALERT-NOT-RAISED         VALUE "N".
005000     05  FILLER                      PIC X(01).
005100
005200 COPY PATSTATE.
005300
005400 01  DIA-RETURN-CD                   PIC 9(04) COMP.
005500
005600 PROCEDURE DIVISION USING DIA-ALERT-REC, PATIENT-STATE-REC,
005700         DIA-RETURN-CD.
005800 000-MAINLINE.
005900     MOVE ZERO TO DIA-RETURN-CD.
006000     SET DIA-ALERT-NOT-RAISED TO TRUE.
006100
006200     IF PST-DIA-TREND-DIR = " " AND PST-DIA-PREV-VALUE = ZERO
006300         SET WS-FIRST-READING TO TRUE
006400     ELSE
006500         MOVE "N" TO WS-FIRST-READING-SW.
006600
006700     IF NOT WS-FIRST-READING
006800         PERFORM 100-CHECK-TREND-STEP.
006900
007000     IF DIA-CURR-VALUE > 120 OR DIA-CURR-VALUE < 60
007100         SET DIA-ALERT-RAISED TO TRUE.
007200
007300     MOVE DIA-CURR-VALUE TO PST-DIA-PREV-VALUE.
007400     GOBACK.
007500
007600 100-CHECK-TREND-STEP.
007700     COMPUTE WS-STEP-DIFF =
007800         DIA-CURR-VALUE - PST-DIA-PREV-VALUE.
007900
008000     IF WS-STEP-DIFF > 10
008100         PERFORM 110-ADVANCE-TREND-UP
008200     ELSE
008300         IF WS-STEP-DIFF < -10
008400             PERFORM 120-ADVANCE-TREND-DOWN
008500         ELSE
008600             MOVE " " TO PST-DIA-TREND-DIR
008700             MOVE ZERO TO PST-DIA-TREND-CNT.
008800
008900     IF PST-DIA-TREND-CNT >= 3
009000         SET DIA-ALERT-RAISED TO TRUE
009100         MOVE PST-DIA-PREV-VALUE TO WS-PREV-TRACE
009200         DISPLAY "DIASPRES TREND OFF OF " WS-PREV-TRACE-X.
009300
009400 110-ADVANCE-TREND-UP.
009500     IF PST-DIA-TREND-UP
009600         ADD 1 TO PST-DIA-TREND-CNT
009700     ELSE
009800         SET PST-DIA-TREND-UP TO TRUE
009900         MOVE 1 TO PST-DIA-TREND-CNT.
010000
010100 120-ADVANCE-TREND-DOWN.
010200     IF PST-DIA-TREND-DOWN
010300         ADD 1 TO PST-DIA-TREND-CNT
010400     ELSE
010500         SET PST-DIA-TREND-DOWN TO TRUE
010600         MOVE 1 TO PST-DIA-TREND-CNT.
