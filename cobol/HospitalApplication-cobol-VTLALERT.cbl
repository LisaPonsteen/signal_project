000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  VTLALERT.
000400 AUTHOR. TERRY G DUNN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/18/99.
000700 DATE-COMPILED. 03/18/99.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM BROWSES THE VSAM VITAL-SIGN STORE VITLSTOR
001300*          ONE PATIENT AT A TIME -- THE STORE-KEY ORDERS EACH
001400*          PATIENT'S READINGS BY TIMESTAMP ALREADY, SO NO SORT IS
001500*          NEEDED -- AND HANDS EACH READING TO THE CALLED ALERT
001600*          STRATEGY PROGRAM THAT MATCHES ITS RECORD TYPE.  A
001700*          SHARED STATE RECORD (PATSTATE.cpy) CARRIES THE TREND
001800*          COUNTERS, SLIDING WINDOWS AND LAST-VALUE TRACKERS FROM
001900*          ONE READING TO THE NEXT WITHIN A PATIENT, AND IS RESET
002000*          WHENEVER THE PATIENT-ID CHANGES.
002100*
002200*          EVERY RAISED ALERT IS FORMATTED BY ALFMTTXT AND
002300*          WRITTEN TO THE ALERT-REPORT LISTING.  AN END-OF-RUN
002400*          SUMMARY WITH A CONTROL BREAK ON PATIENT-ID IS WRITTEN
002500*          TO SYSOUT.
002600*
002700******************************************************************
002800*CHANGE LOG.
002900*   TGD 03/18/99  ORIGINAL
003000*   RMC 07/29/99  CHAIN COMBALRT OFF EVERY SYSTOLIC READING, NOT
003100*                 JUST WHEN SYSTPRES ITSELF RAISES -- THE REVIEW
003200*                 CAUGHT A HYPOTENSIVE/HYPOXEMIA COMBINATION THAT
003300*                 NEVER FIRED BECAUSE SYSTPRES ALONE WAS QUIET
003400*   RMC 08/02/99  RESET PST-LAST-SYSTOLIC AND PST-LAST-SATURATION
003500*                 TO 100 ON THE PATIENT BREAK, NOT ZERO -- A NEW
003600*                 PATIENT'S FIRST SYSTOLIC READING OF 85 WAS
003700*                 FALSELY COMBINING AGAINST A SATURATION OF ZERO
003800*   JS  11/12/99  Y2K REVIEW -- STORE-KEY TIMESTAMP IS ALREADY
003900*                 14-DIGIT CENTURY-INCLUSIVE, NO CHANGE NEEDED
004000*   DLK 02/28/00  800-OPEN-FILES NOW CHECKS VITLSTOR-STATUS
004100*                 RIGHT AFTER THE OPEN AND FALLS INTO
004200*                 1000-ABEND-RTN IF THE STORE WILL NOT OPEN --
004300*                 THAT WAS A DEAD PARAGRAPH BEFORE, NOTHING IN
004400*                 THE PROGRAM EVER BRANCHED TO IT
004500******************************************************************
004600
004700     INPUT VSAM STORE        -   VITLSTOR
004800
004900     OUTPUT LISTING           -   ALERT-REPORT
005000
005100     DUMP FILE                -   SYSOUT
005200
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300     ASSIGN TO UT-S-SYSOUT
006400       ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT ALERT-RPT
006700     ASSIGN TO UT-S-ALERTRPT
006800       ORGANIZATION IS SEQUENTIAL
006900       FILE STATUS IS ALERTRPT-CODE.
007000
007100     SELECT VITLSTOR
007200            ASSIGN       TO VITLSTOR
007300            ORGANIZATION IS INDEXED
007400            ACCESS MODE  IS DYNAMIC
007500            RECORD KEY   IS STORE-KEY
007600            FILE STATUS  IS VITLSTOR-STATUS.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 130 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SYSOUT-REC.
008600 01  SYSOUT-REC  PIC X(130).
008700
008800 FD  ALERT-RPT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 132 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS ALERT-RPT-REC.
009400 01  ALERT-RPT-REC  PIC X(132).
009500
009600*    FLAT FD RECORD WITH ONLY THE RECORD-KEY FIELD BROKEN OUT --
009700*    MATCHES VTLSTOR'S OWN FD EXACTLY SINCE THIS STEP OPENS THE
009800*    SAME VSAM STORE INDEPENDENTLY.  THE STRUCTURED VIEW COMES IN
009900*    BELOW AS VITAL-STORE-REC.
010000 FD  VITLSTOR
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 40 CHARACTERS
010300     DATA RECORD IS VITLSTOR-REC.
010400 01  VITLSTOR-REC.
010500     05  STORE-KEY                   PIC X(21).
010600     05  FILLER                      PIC X(19).
010700*    PEEKS AT THE REC-TYPE-CDE BYTE WITHOUT UNPACKING THE WHOLE
010800*    KEY -- USED ONLY TO ROUTE EACH READING TO ITS STRATEGY CALL.
010900 01  VITLSTOR-REC-TYPE-VIEW REDEFINES VITLSTOR-REC.
011000     05  FILLER                      PIC X(20).
011100     05  VLR-REC-TYPE-CDE            PIC 9(01).
011200     05  FILLER                      PIC X(19).
011300
011400 WORKING-STORAGE SECTION.
011500
011600 01  FILE-STATUS-CODES.
011700     05  ALERTRPT-CODE               PIC X(02).
011800     05  VITLSTOR-STATUS             PIC X(02).
011900         88  RECORD-FOUND                VALUE "00".
012000         88  END-OF-STORE                 VALUE "10".
012100     05  FILLER                      PIC X(01).
012200
012300 COPY VITALREC.
012400
012500 COPY ALERTREC.
012600
012700*    SHARED RULE-ENGINE STATE -- RESET AT EVERY PATIENT BREAK.
012800 COPY PATSTATE.
012900
013000 01  FLAGS-AND-SWITCHES.
013100     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
013200         88  NO-MORE-DATA                VALUE "N".
013300     05  FIRST-RECORD-SW             PIC X(01) VALUE "Y".
013400         88  FIRST-RECORD                VALUE "Y".
013500     05  WS-ALERT-RAISED-SW          PIC X(01) VALUE "N".
013600         88  WS-ALERT-WAS-RAISED         VALUE "Y".
013700     05  FILLER                      PIC X(01).
013800
013900 01  WS-CONTROL-FIELDS.
014000     05  WS-CURR-PATIENT-ID          PIC 9(06).
014100     05  WS-LOW-VALUES-KEY           PIC X(21) VALUE LOW-VALUES.
014200     05  FILLER                      PIC X(01).
014300
014400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
014500     05  RECORDS-READ                PIC 9(07) COMP.
014600     05  ALERTS-RAISED-TOTAL         PIC 9(07) COMP.
014700     05  ALERTS-RAISED-PATIENT       PIC 9(05) COMP.
014800     05  WS-PATIENT-COUNT            PIC 9(05) COMP.
014900     05  FILLER                      PIC X(01).
015000
015100*    LINKAGE RECORDS FOR EACH STRATEGY SUBPROGRAM -- NAMED WITH
015200*    THE SAME PREFIX THE STRATEGY PROGRAM ITSELF USES.
015300 01  SYS-ALERT-REC.
015400     05  SYS-CURR-VALUE              PIC S9(07)V9(04).
015500     05  SYS-CURR-VALUE-X REDEFINES
015600         SYS-CURR-VALUE               PIC X(11).
015700     05  SYS-ALERT-RAISED-SW         PIC X(01).
015800         88  SYS-ALERT-RAISED            VALUE "Y".
015900     05  FILLER                      PIC X(01).
016000 01  SYS-RETURN-CD                   PIC 9(04) COMP.
016100
016200 01  DIA-ALERT-REC.
016300     05  DIA-CURR-VALUE              PIC S9(07)V9(04).
016400     05  DIA-CURR-VALUE-X REDEFINES
016500         DIA-CURR-VALUE               PIC X(11).
016600     05  DIA-ALERT-RAISED-SW         PIC X(01).
016700         88  DIA-ALERT-RAISED            VALUE "Y".
016800     05  FILLER                      PIC X(01).
016900 01  DIA-RETURN-CD                   PIC 9(04) COMP.
017000
017100 01  SAT-ALERT-REC.
017200     05  SAT-CURR-TIMESTAMP          PIC 9(14).
017300     05  SAT-CURR-VALUE              PIC S9(07)V9(04).
017400     05  SAT-CURR-VALUE-X REDEFINES
017500         SAT-CURR-VALUE               PIC X(11).
017600     05  SAT-ALERT-RAISED-SW         PIC X(01).
017700         88  SAT-ALERT-RAISED            VALUE "Y".
017800     05  FILLER                      PIC X(01).
017900 01  SAT-RETURN-CD                   PIC 9(04) COMP.
018000
018100 01  ECG-ALERT-REC.
018200     05  ECG-CURR-VALUE              PIC S9(07)V9(04).
018300     05  ECG-CURR-VALUE-X REDEFINES
018400         ECG-CURR-VALUE               PIC X(11).
018500     05  ECG-ALERT-RAISED-SW         PIC X(01).
018600         88  ECG-ALERT-RAISED            VALUE "Y".
018700     05  FILLER                      PIC X(01).
018800 01  ECG-RETURN-CD                   PIC 9(04) COMP.
018900
019000 01  COMB-ALERT-REC.
019100     05  COMB-ALERT-RAISED-SW        PIC X(01).
019200         88  COMB-ALERT-RAISED           VALUE "Y".
019300     05  FILLER                      PIC X(01).
019400 01  COMB-RETURN-CD                  PIC 9(04) COMP.
019500
019600 01  AFT-FORMAT-REC.
019700     05  AFT-REC-TYPE-CDE            PIC 9(01).
019800     05  AFT-MEASUREMENT-VALUE       PIC S9(07)V9(04).
019900     05  AFT-MEASUREMENT-VALUE-X REDEFINES
020000         AFT-MEASUREMENT-VALUE        PIC X(11).
020100     05  AFT-CONDITION-TEXT          PIC X(60).
020200     05  FILLER                      PIC X(01).
020300 01  AFT-RETURN-CD                   PIC 9(04) COMP.
020400
020500 01  WS-SUMMARY-LINE.
020600     05  FILLER                      PIC X(01).
020700     05  WS-SUM-PATIENT-O            PIC ZZZZZ9.
020800     05  FILLER                      PIC X(03).
020900     05  WS-SUM-ALERTS-O             PIC ZZZZ9.
021000     05  FILLER                      PIC X(105).
021100
021200*    ONE-TIME LITERAL COLUMN HEADING FOR THE ALERT-REPORT -- KEPT
021300*    SEPARATE FROM ALERT-PRINT-LINE SINCE APL-PATIENT-ID AND
021400*    APL-TIMESTAMP ARE NUMERIC-EDITED AND CANNOT CARRY TEXT.
021500 01  WS-COLM-HDR-REC.
021600     05  FILLER                      PIC X(01) VALUE "1".
021700     05  FILLER                      PIC X(07) VALUE "PATIENT".
021800     05  FILLER                      PIC X(03) VALUE SPACES.
021900     05  FILLER                      PIC X(14)
022000         VALUE "TIMESTAMP     ".
022100     05  FILLER                      PIC X(03) VALUE SPACES.
022200     05  FILLER                      PIC X(09) VALUE "CONDITION".
022300     05  FILLER                      PIC X(95) VALUE SPACES.
022400
022500 77  WS-DATE                         PIC 9(06).
022600
022700 COPY ABENDREC.
022800
022900 PROCEDURE DIVISION.
023000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023100     PERFORM 100-MAINLINE THRU 100-EXIT
023200             UNTIL NO-MORE-DATA.
023300     PERFORM 150-PATIENT-BREAK THRU 150-EXIT.
023400     PERFORM 950-CLEANUP THRU 950-EXIT.
023500     MOVE +0 TO RETURN-CODE.
023600     GOBACK.
023700
023800 000-HOUSEKEEPING.
023900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024000     DISPLAY "******** BEGIN JOB VTLALERT ********".
024100     ACCEPT  WS-DATE FROM DATE.
024200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
024300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024400*    POSITION THE BROWSE AT THE LOW END OF THE KEY RANGE -- THE
024500*    MONITOR NEVER SENDS A PATIENT-ID OF ZERO SO LOW-VALUES IS
024600*    SAFELY BELOW EVERY REAL KEY.
024700     MOVE WS-LOW-VALUES-KEY TO STORE-KEY IN VITLSTOR-REC.
024800     START VITLSTOR KEY IS NOT LESS THAN STORE-KEY IN VITLSTOR-REC
024900         INVALID KEY
025000             MOVE "N" TO MORE-DATA-SW.
025100     PERFORM 900-READ-VITLSTOR THRU 900-EXIT.
025200 000-EXIT.
025300     EXIT.
025400
025500*    ONE PASS OF THE BROWSE -- DETECT THE PATIENT BREAK, ROUTE
025600*    THE CURRENT READING TO ITS STRATEGY CALL, READ THE NEXT ONE.
025700 100-MAINLINE.
025800     MOVE "100-MAINLINE" TO PARA-NAME.
025900     IF FIRST-RECORD
026000         MOVE SK-PATIENT-ID TO WS-CURR-PATIENT-ID
026100         MOVE "N" TO FIRST-RECORD-SW
026200     ELSE
026300         IF SK-PATIENT-ID NOT = WS-CURR-PATIENT-ID
026400             PERFORM 150-PATIENT-BREAK THRU 150-EXIT
026500             MOVE SK-PATIENT-ID TO WS-CURR-PATIENT-ID.
026600
026700     EVALUATE TRUE
026800         WHEN SK-TYPE-SYSTOLIC
026900             PERFORM 200-SYSTOLIC-READING THRU 200-EXIT
027000         WHEN SK-TYPE-DIASTOLIC
027100             PERFORM 210-DIASTOLIC-READING THRU 210-EXIT
027200         WHEN SK-TYPE-SATURATION
027300             PERFORM 220-SATURATION-READING THRU 220-EXIT
027400         WHEN SK-TYPE-ECG
027500             PERFORM 230-ECG-READING THRU 230-EXIT
027600         WHEN SK-TYPE-ALERT
027700             PERFORM 260-TRIGGERED-ALERT THRU 260-EXIT
027800     END-EVALUATE.
027900
028000     PERFORM 900-READ-VITLSTOR THRU 900-EXIT.
028100 100-EXIT.
028200     EXIT.
028300
028400*    STARTS A NEW PATIENT'S RULE-ENGINE STATE FROM SCRATCH -- EACH
028500*    PATIENT GETS A CLEAN SET OF COUNTERS AND WINDOWS SO ONE
028600*    PATIENT'S TREND NEVER CARRIES OVER AND TRIPS AN ALERT FOR
028700*    THE NEXT PATIENT IN THE STORE.  ALSO FILES THE PATIENT
028800*    SUBTOTAL LINE FOR THE PREVIOUS PATIENT ON SYSOUT BEFORE
028900*    CLEARING THE SUBTOTAL COUNTER.
029000 150-PATIENT-BREAK.
029100     MOVE "150-PATIENT-BREAK" TO PARA-NAME.
029200     IF NOT FIRST-RECORD
029300         ADD 1 TO WS-PATIENT-COUNT
029400         PERFORM 850-WRITE-PATIENT-SUBTOTAL THRU 850-EXIT.
029500
029600     INITIALIZE PATIENT-STATE-REC.
029700     MOVE 100 TO PST-LAST-SYSTOLIC.
029800     MOVE 100 TO PST-LAST-SATURATION.
029900     MOVE ZERO TO ALERTS-RAISED-PATIENT.
030000 150-EXIT.
030100     EXIT.
030200
030300*    SYSTOLIC READING -- SYSTPRES FIRST, THEN COMBALRT IS CHAINED
030400*    RIGHT BEHIND IT EVERY TIME, NOT ONLY WHEN SYSTPRES ITSELF
030500*    RAISES -- THE COMBINED CHECK LOOKS AT PST-LAST-SATURATION
030600*    TOO, SO IT HAS TO RUN ON EVERY SYSTOLIC READING.
030700 200-SYSTOLIC-READING.
030800     MOVE "200-SYSTOLIC-READING" TO PARA-NAME.
030900     MOVE SK-MEASUREMENT-VALUE TO SYS-CURR-VALUE.
031000     CALL "SYSTPRES" USING SYS-ALERT-REC, PATIENT-STATE-REC,
031100             SYS-RETURN-CD.
031200     IF SYS-ALERT-RAISED
031300         MOVE 1 TO AFT-REC-TYPE-CDE
031400         MOVE SYS-CURR-VALUE TO AFT-MEASUREMENT-VALUE
031500         PERFORM 700-WRITE-ALERT THRU 700-EXIT.
031600
031700     CALL "COMBALRT" USING COMB-ALERT-REC, PATIENT-STATE-REC,
031800             COMB-RETURN-CD.
031900     IF COMB-ALERT-RAISED
032000         MOVE 5 TO AFT-REC-TYPE-CDE
032100         PERFORM 700-WRITE-ALERT THRU 700-EXIT.
032200 200-EXIT.
032300     EXIT.
032400
032500 210-DIASTOLIC-READING.
032600     MOVE "210-DIASTOLIC-READING" TO PARA-NAME.
032700     MOVE SK-MEASUREMENT-VALUE TO DIA-CURR-VALUE.
032800     CALL "DIASPRES" USING DIA-ALERT-REC, PATIENT-STATE-REC,
032900             DIA-RETURN-CD.
033000     IF DIA-ALERT-RAISED
033100         MOVE 2 TO AFT-REC-TYPE-CDE
033200         MOVE DIA-CURR-VALUE TO AFT-MEASUREMENT-VALUE
033300         PERFORM 700-WRITE-ALERT THRU 700-EXIT.
033400 210-EXIT.
033500     EXIT.
033600
033700 220-SATURATION-READING.
033800     MOVE "220-SATURATION-READING" TO PARA-NAME.
033900     MOVE SK-TIMESTAMP TO SAT-CURR-TIMESTAMP.
034000     MOVE SK-MEASUREMENT-VALUE TO SAT-CURR-VALUE.
034100     CALL "SATSTRAT" USING SAT-ALERT-REC, PATIENT-STATE-REC,
034200             SAT-RETURN-CD.
034300     IF SAT-ALERT-RAISED
034400         MOVE 3 TO AFT-REC-TYPE-CDE
034500         MOVE SAT-CURR-VALUE TO AFT-MEASUREMENT-VALUE
034600         PERFORM 700-WRITE-ALERT THRU 700-EXIT.
034700 220-EXIT.
034800     EXIT.
034900
035000 230-ECG-READING.
035100     MOVE "230-ECG-READING" TO PARA-NAME.
035200     MOVE SK-MEASUREMENT-VALUE TO ECG-CURR-VALUE.
035300     CALL "ECGSTRAT" USING ECG-ALERT-REC, PATIENT-STATE-REC,
035400             ECG-RETURN-CD.
035500     IF ECG-ALERT-RAISED
035600         MOVE 4 TO AFT-REC-TYPE-CDE
035700         MOVE ECG-CURR-VALUE TO AFT-MEASUREMENT-VALUE
035800         PERFORM 700-WRITE-ALERT THRU 700-EXIT.
035900 230-EXIT.
036000     EXIT.
036100
036200*    EVERY STORED RECORD OF TYPE ALERT IS A "TRIGGERED" ALERT --
036300*    "RESOLVED" LINES WERE DISCARDED BACK IN VTLEDIT AND NEVER
036400*    REACHED THE STORE, SO NOTHING FURTHER IS TESTED HERE.
036500 260-TRIGGERED-ALERT.
036600     MOVE "260-TRIGGERED-ALERT" TO PARA-NAME.
036700     MOVE 6 TO AFT-REC-TYPE-CDE
036800     PERFORM 700-WRITE-ALERT THRU 700-EXIT.
036900 260-EXIT.
037000     EXIT.
037100
037200*    CALLS ALFMTTXT TO BUILD THE CONDITION TEXT, THEN WRITES ONE
037300*    LINE TO ALERT-REPORT AND BUMPS BOTH ALERT COUNTERS.
037400 700-WRITE-ALERT.
037500     MOVE "700-WRITE-ALERT" TO PARA-NAME.
037600     CALL "ALFMTTXT" USING AFT-FORMAT-REC, AFT-RETURN-CD.
037700
037800     MOVE SK-PATIENT-ID TO ALT-PATIENT-ID.
037900     MOVE AFT-CONDITION-TEXT TO ALT-CONDITION.
038000     MOVE SK-TIMESTAMP TO ALT-TIMESTAMP.
038100
038200     MOVE SPACES TO ALERT-PRINT-LINE.
038300     MOVE " " TO APL-CARRIAGE-CTL.
038400     MOVE ALT-PATIENT-ID TO APL-PATIENT-ID.
038500     MOVE ALT-TIMESTAMP TO APL-TIMESTAMP.
038600     MOVE ALT-CONDITION TO APL-CONDITION.
038700     WRITE ALERT-RPT-REC FROM ALERT-PRINT-LINE.
038800
038900     ADD 1 TO ALERTS-RAISED-TOTAL.
039000     ADD 1 TO ALERTS-RAISED-PATIENT.
039100 700-EXIT.
039200     EXIT.
039300
039400 800-OPEN-FILES.
039500     MOVE "800-OPEN-FILES" TO PARA-NAME.
039600     OPEN INPUT  VITLSTOR.
039700*    VITLSTOR-STATUS COMES BACK "00" ON A GOOD OPEN -- IF THE
039800*    VSAM STORE WILL NOT OPEN THERE IS NOTHING FOR THE REST OF
039900*    THE JOB TO BROWSE, SO FORCE THE DUMP RIGHT HERE.
040000     IF NOT RECORD-FOUND
040100         MOVE "** VITLSTOR WOULD NOT OPEN" TO ABEND-REASON
040200         MOVE VITLSTOR-STATUS TO EXPECTED-VAL
040300         GO TO 1000-ABEND-RTN.
040400     OPEN OUTPUT ALERT-RPT.
040500     OPEN OUTPUT SYSOUT.
040600     PERFORM 820-WRITE-RPT-HEADINGS THRU 820-EXIT.
040700 800-EXIT.
040800     EXIT.
040900
041000*    ONE-TIME COLUMN HEADING AT THE TOP OF THE ALERT-REPORT --
041100*    THE SAME COLM-HDR SHAPE PATLIST USES ON ITS PATIENT LISTING,
041200*    JUST TRIMMED TO ONE LINE SINCE THIS REPORT HAS NO PAGE BREAK.
041300 820-WRITE-RPT-HEADINGS.
041400     MOVE "820-WRITE-RPT-HEADINGS" TO PARA-NAME.
041500     WRITE ALERT-RPT-REC FROM WS-COLM-HDR-REC.
041600 820-EXIT.
041700     EXIT.
041800
041900*    PER-PATIENT SUBTOTAL LINE ON SYSOUT -- THE CONTROL BREAK THE
042000*    REPORTS SECTION ASKS FOR.
042100 850-WRITE-PATIENT-SUBTOTAL.
042200     MOVE "850-WRITE-PATIENT-SUBTOTAL" TO PARA-NAME.
042300     MOVE SPACES TO WS-SUMMARY-LINE.
042400     MOVE WS-CURR-PATIENT-ID TO WS-SUM-PATIENT-O.
042500     MOVE ALERTS-RAISED-PATIENT TO WS-SUM-ALERTS-O.
042600     WRITE SYSOUT-REC FROM WS-SUMMARY-LINE.
042700 850-EXIT.
042800     EXIT.
042900
043000 900-READ-VITLSTOR.
043100     MOVE "900-READ-VITLSTOR" TO PARA-NAME.
043200     READ VITLSTOR NEXT RECORD INTO VITAL-STORE-REC
043300         AT END
043400             MOVE "N" TO MORE-DATA-SW
043500         NOT AT END
043600             ADD 1 TO RECORDS-READ.
043700 900-EXIT.
043800     EXIT.
043900
044000 950-CLEANUP.
044100     MOVE "950-CLEANUP" TO PARA-NAME.
044200     MOVE SPACES TO SYSOUT-REC.
044300     WRITE SYSOUT-REC.
044400     DISPLAY "VTLALERT END OF JOB COUNTS FOLLOW".
044500     DISPLAY "RECORDS READ        = " RECORDS-READ.
044600     DISPLAY "PATIENTS PROCESSED  = " WS-PATIENT-COUNT.
044700     DISPLAY "ALERTS RAISED TOTAL = " ALERTS-RAISED-TOTAL.
044800     CLOSE VITLSTOR ALERT-RPT SYSOUT.
044900 950-EXIT.
045000     EXIT.
045100
045200 1000-ABEND-RTN.
045300     MOVE "ABEND FORCED BY VTLALERT" TO ABEND-REASON.
045400     DISPLAY "*** ABEND *** " PARA-NAME " " ABEND-REASON.
045500     DIVIDE ZERO-VAL INTO ONE-VAL.
