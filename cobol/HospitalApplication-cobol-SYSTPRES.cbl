000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SYSTPRES.
000400 AUTHOR. TERRY G DUNN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/04/99.
000700 DATE-COMPILED. 03/04/99.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* SYSTPRES -- SYSTOLIC BLOOD PRESSURE ALERT STRATEGY.
001100* CALLED BY VTLALERT ONCE PER SYSTOLIC READING.  WATCHES FOR
001200* THREE CONSECUTIVE STEPS OF MORE THAN 10 UNITS IN ONE DIRECTION
001300* (A "TREND"), AND SEPARATELY FOR A CRITICAL READING OUTSIDE
001400* 90-180.  ALSO KEEPS PST-LAST-SYSTOLIC CURRENT FOR COMBALRT.
001500*   TGD 03/04/99  ORIGINAL
001600*   RMC 07/20/99  SEPARATED THE CRITICAL CHECK FROM THE TREND
001700*                 CHECK -- EITHER ONE ALONE NOW RAISES THE ALERT  TGD0720
001800*   JS  11/05/99  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM
001900******************************************************************
002000
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SOURCE-COMPUTER. IBM-390.
002400 OBJECT-COMPUTER. IBM-390.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM.
002700
002800 DATA DIVISION.
002900 FILE SECTION.
003000
003100 WORKING-STORAGE SECTION.
003200 01  WS-WORK-FIELDS.
003300     05  WS-STEP-DIFF                PIC S9(07)V9(04).
003400     05  WS-STEP-DIFF-X REDEFINES
003500         WS-STEP-DIFF                 PIC X(11).
003600     05  WS-FIRST-READING-SW         PIC X(01).
003700         88  WS-FIRST-READING           VALUE "Y".
003800     05  WS-PREV-TRACE               PIC S9(07)V9(04).
003900     05  WS-PREV-TRACE-X REDEFINES
004000         WS-PREV-TRACE                PIC X(11).
004100     05  FILLER                      PIC X(01).
004200
004300 LINKAGE SECTION.
004400 01  SYS-ALERT-REC.
004500     05  SYS-CURR-VALUE              PIC S9(07)V9(04).
004600     05  SYS-CURR-VALUE-X REDEFINES
004700         SYS-CURR-VALUE               PIC X(11).
004800     05  SYS-ALERT-RAISED-SW         PIC X(01).
004900         88  SYS-ALERT-RAISED            VALUE "Y".
005000         88  SYS-ALERT-NOT-RAISED         VALUE "N".
005100     05  FILLER                      PIC X(01).
005200
005300 COPY PATSTATE.
005400
005500 01  SYS-RETURN-CD                   PIC 9(04) COMP.
005600
005700 PROCEDURE DIVISION USING SYS-ALERT-REC, PATIENT-STATE-REC,
005800         SYS-RETURN-CD.
005900 000-MAINLINE.
006000     MOVE ZERO TO SYS-RETURN-CD.
006100     SET SYS-ALERT-NOT-RAISED TO TRUE.
006200
006300     IF PST-SYS-TREND-DIR = " " AND PST-SYS-PREV-VALUE = ZERO
006400         SET WS-FIRST-READING TO TRUE
006500     ELSE
006600         MOVE "N" TO WS-FIRST-READING-SW.
006700
006800     IF NOT WS-FIRST-READING
006900         PERFORM 100-CHECK-TREND-STEP.
007000
007100     IF SYS-CURR-VALUE > 180 OR SYS-CURR-VALUE < 90
007200         SET SYS-ALERT-RAISED TO TRUE.
007300
007400     MOVE SYS-CURR-VALUE TO PST-SYS-PREV-VALUE.
007500     MOVE SYS-CURR-VALUE TO PST-LAST-SYSTOLIC.
007600     GOBACK.
007700
007800 100-CHECK-TREND-STEP.
007900     COMPUTE WS-STEP-DIFF =
008000         SYS-CURR-VALUE - PST-SYS-PREV-VALUE.
008100
008200     IF WS-STEP-DIFF > 10
008300         PERFORM 110-ADVANCE-TREND-UP
008400     ELSE
008500         IF WS-STEP-DIFF < -10
008600             PERFORM 120-ADVANCE-TREND-DOWN
008700         ELSE
008800             MOVE " " TO PST-SYS-TREND-DIR
008900             MOVE ZERO TO PST-SYS-TREND-CNT.
009000
009100     IF PST-SYS-TREND-CNT >= 3
009200         SET SYS-ALERT-RAISED TO TRUE
009300         MOVE PST-SYS-PREV-VALUE TO WS-PREV-TRACE
009400         DISPLAY "SYSTPRES TREND OFF OF " WS-PREV-TRACE-X.
009500
009600 110-ADVANCE-TREND-UP.
009700     IF PST-SYS-TREND-UP
009800         ADD 1 TO PST-SYS-TREND-CNT
009900     ELSE
010000         SET PST-SYS-TREND-UP TO TRUE
010100         MOVE 1 TO PST-SYS-TREND-CNT.
010200
010300 120-ADVANCE-TREND-DOWN.
010400     IF PST-SYS-TREND-DOWN
010500         ADD 1 TO PST-SYS-TREND-CNT
010600     ELSE
010700         SET PST-SYS-TREND-DOWN TO TRUE
010800         MOVE 1 TO PST-SYS-TREND-CNT.
